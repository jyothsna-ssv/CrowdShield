000100*****************************************************************
000200* CSJTRFD.CPY
000300* JOB-TRACK-FILE -- rewritten in full, each run, from the
000400* in-memory attempts table CSMODWKR keeps keyed by content id.
000500*****************************************************************
000600 FD  JOB-TRACK-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  JOB-TRACK-RECORD.
000900     05  TRK-CONTENT-ID            PIC X(36).
001000     05  TRK-ATTEMPTS              PIC 9(2)   COMP-4.
001100     05  TRK-QUEUE-NAME            PIC X(20).
001200     05  TRK-LAST-ERROR            PIC X(200).
001300     05  FILLER                    PIC X(08).
