000100*****************************************************************
000200* CSRULFD.CPY
000300* RULE-FILE -- the active moderation thresholds.  Singleton
000400* "latest wins" record; an empty file means run on defaults
000500* (see CSRULEV PAR-LOAD-RULE).
000600*****************************************************************
000700 FD  RULE-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  RULE-RECORD.
001000     05  RUL-TOXICITY-THRESHOLD    PIC S9(1)V9(3).
001100     05  RUL-HATE-THRESHOLD        PIC S9(1)V9(3).
001200     05  RUL-SEXUAL-THRESHOLD      PIC S9(1)V9(3).
001300     05  RUL-VIOLENCE-THRESHOLD    PIC S9(1)V9(3).
001400     05  FILLER                    PIC X(20).
