000100*****************************************************************
000200* CSSCOWK.CPY
000300* MODERATION-SCORES-RECORD -- working-storage only, never its
000400* own file.  Built fresh per job by CSSCORE, consumed by CSRULEV
000500* and carried into the result record by CSMODWKR.
000600*****************************************************************
000700 01  WS-SCORES-RECORD.
000800     05  SCO-TOXICITY              PIC S9(1)V9(3).
000900     05  SCO-HATE                  PIC S9(1)V9(3).
001000     05  SCO-SEXUAL                PIC S9(1)V9(3).
001100     05  SCO-VIOLENCE              PIC S9(1)V9(3).
001150     05  FILLER                    PIC X(04).
