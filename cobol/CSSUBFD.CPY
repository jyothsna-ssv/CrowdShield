000100*****************************************************************
000200* CSSUBFD.CPY
000300* SUBMIT-FILE -- new content submissions awaiting intake.  Read
000400* by CSINTAKE; not part of the moderation batch proper, but the
000500* feed that puts PENDING rows into CONTENT-FILE.
000600*****************************************************************
000700 FD  SUBMIT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  SUBMIT-RECORD.
001000     05  SUB-CONTENT-ID            PIC X(36).
001100     05  SUB-USER-ID               PIC X(36).
001200     05  SUB-CONTENT-TYPE          PIC X(05).
001300     05  SUB-TEXT-CONTENT          PIC X(500).
001400     05  SUB-IMAGE-URL             PIC X(200).
001500     05  FILLER                    PIC X(09).
