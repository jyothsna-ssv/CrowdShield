000100*****************************************************************
000200* CSCNTFD.CPY
000300* CONTENT-FILE -- queued content awaiting/under moderation.
000400* One fixed logical record per content item; CNT-CONTENT-STATUS
000500* is rewritten in place as the item moves PENDING -> PROCESSING
000600* -> SAFE/FLAGGED/ERROR.
000700* CLE1-CNT wraps the content id the same way the old LISTE
000750* work files wrapped their sort key under CLE1-LST-SORT -- it is
000760* the field every lookup in CSMODWKR/CSADMOVR/CSCNTSVC matches on.
000770*****************************************************************
000800 FD  CONTENT-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  CONTENT-RECORD.
001050     05  CLE1-CNT.
001100         10  CNT-CONTENT-ID        PIC X(36).
001200     05  CNT-USER-ID               PIC X(36).
001300     05  CNT-CONTENT-TYPE          PIC X(05).
001400         88  CNT-TYPE-IS-TEXT          VALUE "TEXT ".
001500         88  CNT-TYPE-IS-IMAGE         VALUE "IMAGE".
001600     05  CNT-TEXT-CONTENT          PIC X(500).
001700     05  CNT-IMAGE-URL             PIC X(200).
001800     05  CNT-CONTENT-STATUS        PIC X(10).
001900         88  CNT-ST-PENDING            VALUE "PENDING   ".
002000         88  CNT-ST-PROCESSING         VALUE "PROCESSING".
002100         88  CNT-ST-SAFE               VALUE "SAFE      ".
002200         88  CNT-ST-FLAGGED            VALUE "FLAGGED   ".
002300         88  CNT-ST-ERROR              VALUE "ERROR     ".
002400     05  FILLER                    PIC X(09).
