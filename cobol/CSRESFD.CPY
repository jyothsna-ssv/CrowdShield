000100*****************************************************************
000200* CSRESFD.CPY
000300* RESULT-FILE -- one moderation result row per content item,
000400* append-only, written once by CSMODWKR after RuleEngine scoring.
000500*****************************************************************
000600 FD  RESULT-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  RESULT-RECORD.
000900     05  RES-CONTENT-ID            PIC X(36).
001000     05  RES-TOXICITY              PIC S9(1)V9(3).
001100     05  RES-HATE                  PIC S9(1)V9(3).
001200     05  RES-SEXUAL                PIC S9(1)V9(3).
001300     05  RES-VIOLENCE              PIC S9(1)V9(3).
001400     05  RES-LABEL                 PIC X(07).
001500         88  RES-IS-SAFE               VALUE "SAFE   ".
001600         88  RES-IS-FLAGGED            VALUE "FLAGGED".
001700     05  FILLER                    PIC X(10).
