000100*****************************************************************
000200* CSRATELM.CBL
000300* PROGRAM-ID. CSRATELM
000400* AUTHOR.     D. PRUD'HOMME-KANE
000500* INSTALLATION. MISTRAL BATCH SYSTEMS GROUP
000600* DATE-WRITTEN. 02 05 1989
000700* DATE-COMPILED.
000800* SECURITY.   COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000900*
001000* PURPOSE:  Per-user fixed-window request governor.  CSMODWKR
001100*           calls this once for every job before it hands the
001200*           content to CSSCORE.  The table below lives only for
001300*           the duration of the run (it is WORKING-STORAGE, not
001400*           a file) -- one run, one table, same as the pilot
001500*           desk's old paper tally sheet it replaced.  Each table
001600*           entry carries its own 60-second window start, taken
001700*           off the system clock with ACCEPT ... FROM TIME, so a
001800*           long-running batch still honours the fixed-window
001900*           rule instead of just capping the whole run.  A user
002000*           id not yet seen this run gets a fresh window; a user
002100*           id whose window has run past 60 seconds gets its
002200*           count reset and a new window start; a user id already
002300*           at the per-window ceiling is refused.
002400* ASSOCIATED FILES:  none (subprogram, in-memory table only).
002500* CALLED BY:  CSMODWKR.
002600*
002700*-----------------------------------------------------------------
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000* DATE        BY    REQUEST     DESCRIPTION
003100* 05/02/89    DPK   CS-0210     Original rate-governor table,       CS0210
003200*                               replaces the manual tally sheet.
003300* 06/19/90    DPK   CS-0248     Table size raised 200 to 500        CS0248
003400*                               entries after the spring volume
003500*                               spike overran the old table.
003600* 01/08/98    RBM   CS-0452     Default ceiling moved out to        CS0452
003700*                               CSPARMS so it can be tuned
003800*                               without a recompile.
003900* 12/14/98    TLC   CS-0472     Year-2000 readiness review -- no    CS0472
004000*                               date fields in this program,
004100*                               no change required.
004200* 05/03/02    DPK   CS-0512     Table now carries a window-start    CS0512
004300*                               time per user and resets the
004400*                               count once 60 seconds have passed,
004500*                               instead of treating the whole run
004600*                               as one window -- the old approach
004700*                               refused long overnight runs that
004800*                               had nothing to do with a real
004900*                               one-minute burst.
005000*****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.     CSRATELM.
005300 AUTHOR.         D. PRUD'HOMME-KANE.
005400 INSTALLATION.   MISTRAL BATCH SYSTEMS GROUP.
005500 DATE-WRITTEN.   02 05 1989.
005600 DATE-COMPILED.
005700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. MISTRAL-3090.
006200 OBJECT-COMPUTER. MISTRAL-3090.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800     COPY CSRUNDT.
006900     COPY CSPARMS.
007000
007100 01  WS-RATE-TABLE-COUNT          PIC 9(3)   COMP-4 VALUE 0.
007200 01  WS-RATE-TABLE.
007300     05  WS-RATE-ENTRY OCCURS 1 TO 500 TIMES
007400             DEPENDING ON WS-RATE-TABLE-COUNT
007500             INDEXED BY WS-RATE-IX.
007600         10  WS-RATE-USER-ID      PIC X(36).
007700         10  WS-RATE-COUNT        PIC 9(5)   COMP-4.
007800         10  WS-RATE-WINDOW-START PIC 9(5)   COMP-4.
007900
008000 01  WS-NEXT-FREE-IX              PIC 9(3)   COMP-4.
008050
008060* Set by the SEARCH in 0000-MAIN-LOGIC -- tells 2000-ADD-NEW-USER
008070* and 3000-CHECK-EXISTING-USER, PERFORMed together as one THRU
008080* range, which one of them actually has work to do this call.
008090 01  WS-FOUND-EXISTING            PIC 9      COMP-4.
008100
008200* Time-of-day work area -- ACCEPT FROM TIME returns HHMMSSHH;
008300* only whole seconds matter for a 60-second window.
008400 01  WS-TIME-OF-DAY               PIC 9(8).
008500 01  WS-TIME-OF-DAY-R REDEFINES WS-TIME-OF-DAY.
008600     05  WS-TOD-HOURS             PIC 99.
008700     05  WS-TOD-MINUTES           PIC 99.
008800     05  WS-TOD-SECONDS           PIC 99.
008900     05  WS-TOD-HUNDREDTHS        PIC 99.
009000 01  WS-CURRENT-SECONDS           PIC 9(5)   COMP-4.
009100 01  WS-ELAPSED-SECONDS           PIC S9(5)  COMP-4.
009200
009300 LINKAGE SECTION.
009400 01  LK-USER-ID                   PIC X(36).
009500 01  LK-ALLOWED                   PIC X(01).
009600     88  LK-IS-ALLOWED                VALUE "Y".
009700     88  LK-IS-DENIED                 VALUE "N".
009800
009900 PROCEDURE DIVISION USING LK-USER-ID, LK-ALLOWED.
010000
010100 0000-MAIN-LOGIC.
010200     MOVE "Y" TO LK-ALLOWED
010300     MOVE 0 TO WS-FOUND-EXISTING
010400     PERFORM 1000-GET-CURRENT-SECONDS
010500     IF WS-RATE-TABLE-COUNT > 0
010600         SET WS-RATE-IX TO 1
010700         SEARCH WS-RATE-ENTRY
010800             AT END CONTINUE
010900             WHEN WS-RATE-USER-ID(WS-RATE-IX) = LK-USER-ID
011000                 MOVE 1 TO WS-FOUND-EXISTING
011100         END-SEARCH
011200     END-IF
011300     PERFORM 2000-ADD-NEW-USER THRU 3000-CHECK-EXISTING-USER
011400     GOBACK
011500     .
011600
011700 1000-GET-CURRENT-SECONDS.
011800     ACCEPT WS-TIME-OF-DAY FROM TIME
011900     COMPUTE WS-CURRENT-SECONDS =
012000         WS-TOD-HOURS * 3600 + WS-TOD-MINUTES * 60
012100             + WS-TOD-SECONDS
012200     .
012300
012320* 0000-MAIN-LOGIC PERFORMs this paragraph THRU 3000-CHECK-
012330* EXISTING-USER as one range -- only one of the two has anything
012340* to do on a given call, so each one tests WS-FOUND-EXISTING
012350* before it acts.
012400 2000-ADD-NEW-USER.
012410     IF WS-FOUND-EXISTING = 0
012500         IF WS-RATE-TABLE-COUNT < 500
012600             ADD 1 TO WS-RATE-TABLE-COUNT
012700             MOVE WS-RATE-TABLE-COUNT TO WS-NEXT-FREE-IX
012800             SET WS-RATE-IX TO WS-NEXT-FREE-IX
012900             MOVE LK-USER-ID TO WS-RATE-USER-ID(WS-RATE-IX)
013000             MOVE 1 TO WS-RATE-COUNT(WS-RATE-IX)
013100             MOVE WS-CURRENT-SECONDS TO
013200                 WS-RATE-WINDOW-START(WS-RATE-IX)
013300             MOVE "Y" TO LK-ALLOWED
013400         ELSE
013500             MOVE "Y" TO LK-ALLOWED
013600         END-IF
013650     END-IF
013700     .
013800
013900* A window that has run more than 60 seconds (or that looks
014000* negative because midnight fell between the two clock reads)
014100* is stale -- treat this call as the start of a fresh window.
014200 3000-CHECK-EXISTING-USER.
014210     IF WS-FOUND-EXISTING = 1
014300         COMPUTE WS-ELAPSED-SECONDS =
014400             WS-CURRENT-SECONDS - WS-RATE-WINDOW-START(WS-RATE-IX)
014500         IF WS-ELAPSED-SECONDS > 60 OR WS-ELAPSED-SECONDS < 0
014600             MOVE WS-CURRENT-SECONDS TO
014700                 WS-RATE-WINDOW-START(WS-RATE-IX)
014800             MOVE 1 TO WS-RATE-COUNT(WS-RATE-IX)
014900             MOVE "Y" TO LK-ALLOWED
015000         ELSE
015100             IF WS-RATE-COUNT(WS-RATE-IX) <
015200                     WS-RATE-LIMIT-DEFAULT-RPM
015300                 ADD 1 TO WS-RATE-COUNT(WS-RATE-IX)
015400                 MOVE "Y" TO LK-ALLOWED
015500             ELSE
015600                 MOVE "N" TO LK-ALLOWED
015700             END-IF
015800         END-IF
015850     END-IF
015900     .
