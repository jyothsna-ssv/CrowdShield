000010*****************************************************************
000020* CSADMOVR.CBL
000030* PROGRAM-ID. CSADMOVR
000040* AUTHOR.     T. L. CHEUNG
000050* INSTALLATION. MISTRAL BATCH SYSTEMS GROUP
000060* DATE-WRITTEN. 14 06 1993
000070* DATE-COMPILED.
000080* SECURITY.   COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000090*
000100* PURPOSE:  Drains the review desk's request file.  Two request
000110*           shapes, told apart by ADA-ACTION-TYPE --
000120*              OVERRIDE  override one content item's moderation
000130*                        label (the admin id, the content id, and
000140*                        the label the reviewer wants it set to);
000150*                        hands it to CSCNTSVC to rewrite the
000160*                        content's status.  The content's status
000170*                        *before* the override is looked up
000180*                        directly against CONTENT-FILE (same
000190*                        rewind-and-scan technique CSMODWKR uses)
000200*                        so the audit line shows both the old and
000210*                        the new label.
000220*              UPD-THR   update one or more of RULE-FILE's four
000230*                        thresholds; hands the request straight
000240*                        to CSRULEV's UPDATE-THR operation.
000250*           Every request, whichever shape, gets one line on
000260*           ADMIN-ACTION-LOG.
000270* ASSOCIATED FILES:  ADMIN-ACTION-FILE (in), CONTENT-FILE (in,
000280*           lookup only), ADMIN-ACTION-LOG (out, audit trail).
000290* CALLS:      CSCNTSVC, CSRULEV.
000300*
000310*-----------------------------------------------------------------
000320* CHANGE LOG
000330*-----------------------------------------------------------------
000340* DATE        BY    REQUEST     DESCRIPTION
000350* 06/14/93    TLC   CS-0338     Original override job, written      CS0338
000360*                               when the review desk stopped
000370*                               phoning in status changes.
000380* 02/05/96    TLC   CS-0412     ADMIN-ACTION-LOG split out from     CS0412
000390*                               the request file so a bad batch
000400*                               of requests can be re-run without
000410*                               duplicating old audit lines.
000420* 12/17/98    TLC   CS-0476     Year-2000 readiness review -- no    CS0476
000430*                               date fields in this program, no
000440*                               change required.
000450* 04/15/02    TLC   CS-0514     Previous/new label logic corrected  CS0514
000460*                               to match the review desk's actual
000470*                               rule -- previous label collapses
000480*                               PENDING/PROCESSING/ERROR to SAFE,
000490*                               and only an exact "FLAGGED" request
000500*                               sets the new status to FLAGGED.
000510* 10/14/03    TLC   CS-0517     Request file widened with ADA-      CS0517
000520*                               ACTION-TYPE so the review desk can
000530*                               also send threshold-change requests;
000540*                               2000-PROCESS-ONE-OVERRIDE now routes
000550*                               on it, and the new UPD-THR path
000560*                               calls CSRULEV (this program had no
000570*                               way to reach CSRULEV's UPDATE-THR
000580*                               operation before this request).
000590* 10/14/03    TLC   CS-0518     2100-LOOKUP-PREVIOUS-LABEL          CS0518
000600*                               defaulted an unmatched content id
000610*                               to the literal "UNKNOWN" -- the
000620*                               review desk's rule only allows SAFE
000630*                               or FLAGGED on the audit line, so the
000640*                               default is now WS-SAFE-LABEL, same
000650*                               as a PENDING or PROCESSING match.
000660*****************************************************************
000670 IDENTIFICATION DIVISION.
000680 PROGRAM-ID.     CSADMOVR.
000690 AUTHOR.         T. L. CHEUNG.
000700 INSTALLATION.   MISTRAL BATCH SYSTEMS GROUP.
000710 DATE-WRITTEN.   14 06 1993.
000720 DATE-COMPILED.
000730 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000740
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER. MISTRAL-3090.
000780 OBJECT-COMPUTER. MISTRAL-3090.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT ADMIN-ACTION-FILE ASSIGN TO "CSADAIN"
000850         FILE STATUS IS WS-ADA-FILE-STATUS.
000860     SELECT CONTENT-FILE ASSIGN TO "CSCNTIN"
000870         FILE STATUS IS WS-CNT-FILE-STATUS.
000880     SELECT ADMIN-ACTION-LOG ASSIGN TO "CSADAOUT"
000890         FILE STATUS IS WS-ADL-FILE-STATUS.
000900
000910 DATA DIVISION.
000920 FILE SECTION.
000930     COPY CSADAFD.
000940     COPY CSCNTFD.
000950
000960 FD  ADMIN-ACTION-LOG
000970     LABEL RECORDS ARE STANDARD.
000980 01  ADMIN-ACTION-LOG-RECORD.
000990     05  ADL-CONTENT-ID            PIC X(36).
001000     05  ADL-ADMIN-ID              PIC X(36).
001010     05  ADL-PREVIOUS-LABEL        PIC X(07).
001020     05  ADL-NEW-LABEL             PIC X(07).
001030     05  ADL-NOTE                  PIC X(200).
001040     05  FILLER                    PIC X(14).
001050
001060 WORKING-STORAGE SECTION.
001070     COPY CSRUNDT.
001080     COPY CSPARMS.
001090
001100 01  WS-FILE-STATUSES.
001110     05  WS-ADA-FILE-STATUS       PIC X(2).
001120         88  WS-ADA-VALID-STATUS      VALUE "00" THRU "09".
001130     05  WS-CNT-FILE-STATUS       PIC X(2).
001140         88  WS-CNT-VALID-STATUS      VALUE "00" THRU "09".
001150     05  WS-ADL-FILE-STATUS       PIC X(2).
001160         88  WS-ADL-VALID-STATUS      VALUE "00" THRU "09".
001170
001180 01  WS-SWITCHES.
001190     05  WS-ADA-EOF               PIC 9      COMP-4.
001200     05  WS-CNT-EOF               PIC 9      COMP-4.
001210     05  WS-CONTENT-FOUND         PIC 9      COMP-4.
001220
001230 01  WS-PREVIOUS-LABEL            PIC X(07).
001240
001250* Working record-copy of CSCNTSVC's LINKAGE SECTION, built up
001260* field by field before each CALL -- see CSCNTSVC.CBL.
001270 01  ENR-CNTSVC-PARMS.
001280     05  WS-CNTSVC-OPERATION      PIC X(10).
001290     05  WS-CNTSVC-CONTENT-ID     PIC X(36).
001300     05  WS-CNTSVC-USER-ID        PIC X(36).
001310     05  WS-CNTSVC-CONTENT-TYPE   PIC X(05).
001320     05  WS-CNTSVC-NEW-STATUS     PIC X(10).
001330     05  WS-CNTSVC-TEXT-CONTENT   PIC X(500).
001340     05  WS-CNTSVC-IMAGE-URL      PIC X(200).
001350     05  WS-CNTSVC-RETURN-CODE    PIC X(02).
001360
001370* Working record-copy of CSRULEV's LINKAGE SECTION for the UPD-
001380* THR call -- WS-RULEV-SCORES carries no meaning on this path
001390* (CSRULEV only looks at it under EVALUATE) but the CALL still
001400* has to supply all five positional arguments.
001410 01  WS-RULEV-OPERATION           PIC X(10).
001420 01  WS-RULEV-SCORES.
001430     05  WS-RULEV-TOX             PIC S9(1)V9(3) VALUE 0.
001440     05  WS-RULEV-HATE            PIC S9(1)V9(3) VALUE 0.
001450     05  WS-RULEV-SEX             PIC S9(1)V9(3) VALUE 0.
001460     05  WS-RULEV-VIOL            PIC S9(1)V9(3) VALUE 0.
001470 01  WS-RULEV-NEW-THRESHOLDS.
001480     05  WS-RULEV-NEW-TOX         PIC S9(1)V9(3).
001490     05  WS-RULEV-NEW-HATE        PIC S9(1)V9(3).
001500     05  WS-RULEV-NEW-SEX         PIC S9(1)V9(3).
001510     05  WS-RULEV-NEW-VIOL        PIC S9(1)V9(3).
001520 01  WS-RULEV-RESULT-LABEL        PIC X(07).
001530 01  WS-RULEV-RETURN-CODE         PIC X(02).
001540
001550 PROCEDURE DIVISION.
001560
001570 DECLARATIVES.
001580 ADA-FILE-ERROR SECTION.
001590     USE AFTER STANDARD ERROR PROCEDURE ON ADMIN-ACTION-FILE.
001600* Any I/O error outside normal AT END ends the run -- a half-read
001610* request file is worse than no run.
001620 ADA-FILE-ERROR-PARA.
001630     MOVE 1 TO WS-ADA-EOF.
001640 CNT-FILE-ERROR SECTION.
001650     USE AFTER STANDARD ERROR PROCEDURE ON CONTENT-FILE.
001660* CONTENT-FILE here is lookup-only -- treat an error the same as
001670* end of file so the lookup simply comes back SAFE (CS-0518).
001680 CNT-FILE-ERROR-PARA.
001690     MOVE 1 TO WS-CNT-EOF.
001700 ADL-FILE-ERROR SECTION.
001710     USE AFTER STANDARD ERROR PROCEDURE ON ADMIN-ACTION-LOG.
001720* ADMIN-ACTION-LOG is write-only output -- CONTINUE and let the run
001730* keep going.
001740 ADL-FILE-ERROR-PARA.
001750     CONTINUE.
001760 END DECLARATIVES.
001770
001780* Drains ADMIN-ACTION-FILE once per run, one override request per
001790* pass through 2000-PROCESS-ONE-OVERRIDE.
001800 0000-MAIN-LOGIC.
001810     PERFORM 1000-INITIALIZE
001820     PERFORM 2000-PROCESS-ONE-OVERRIDE UNTIL WS-ADA-EOF = 1
001830     PERFORM 9000-TERMINATE
001840     STOP RUN
001850     .
001860
001870* Opens the request file and the audit log -- CONTENT-FILE is
001880* opened fresh for each lookup instead, see 2100-LOOKUP-PREVIOUS-
001890* LABEL.
001900 1000-INITIALIZE.
001910     MOVE 0 TO WS-ADA-EOF
001920     OPEN INPUT ADMIN-ACTION-FILE
001930     OPEN OUTPUT ADMIN-ACTION-LOG
001940     READ ADMIN-ACTION-FILE
001950         AT END MOVE 1 TO WS-ADA-EOF
001960     END-READ
001970     .
001980
001990* CS-0517 -- routes on ADA-ACTION-TYPE.  An override request
002000* still runs the old lookup/apply/log chain; a threshold-update
002010* request skips the content lookup entirely and goes straight
002020* to CSRULEV.
002030 2000-PROCESS-ONE-OVERRIDE.
002040     IF ADA-ACT-UPD-THRESH
002050         PERFORM 2400-PROCESS-THRESHOLD-UPDATE
002060             THRU 2410-WRITE-THRESHOLD-LOG
002070     ELSE
002080         PERFORM 2100-LOOKUP-PREVIOUS-LABEL
002090         PERFORM 2200-APPLY-OVERRIDE THRU 2300-WRITE-LOG-LINE
002100     END-IF
002110     READ ADMIN-ACTION-FILE
002120         AT END MOVE 1 TO WS-ADA-EOF
002130     END-READ
002140     .
002150
002160* CONTENT-FILE is small and line-sequential -- rewind (close
002170* and reopen) and scan it from the top, same technique CSMODWKR
002180* uses for its own lookups.
002190 2100-LOOKUP-PREVIOUS-LABEL.
002200     MOVE 0 TO WS-CONTENT-FOUND
002210     MOVE 0 TO WS-CNT-EOF
002220     MOVE WS-SAFE-LABEL TO WS-PREVIOUS-LABEL
002230     OPEN INPUT CONTENT-FILE
002240     READ CONTENT-FILE
002250         AT END MOVE 1 TO WS-CNT-EOF
002260     END-READ
002270     PERFORM 2110-SCAN-CONTENT
002280         UNTIL WS-CNT-EOF = 1 OR WS-CONTENT-FOUND = 1
002290     CLOSE CONTENT-FILE
002300     .
002310* PENDING/PROCESSING/ERROR all collapse to SAFE for the audit
002320* trail's previous-label -- only FLAGGED is reported as FLAGGED.
002330 2110-SCAN-CONTENT.
002340     IF CNT-CONTENT-ID = ADA-CONTENT-ID
002350         MOVE 1 TO WS-CONTENT-FOUND
002360         IF CNT-ST-FLAGGED
002370             MOVE WS-FLAGGED-LABEL TO WS-PREVIOUS-LABEL
002380         ELSE
002390             MOVE WS-SAFE-LABEL TO WS-PREVIOUS-LABEL
002400         END-IF
002410     ELSE
002420         READ CONTENT-FILE
002430             AT END MOVE 1 TO WS-CNT-EOF
002440         END-READ
002450     END-IF
002460     .
002470
002480* New status is FLAGGED only when the requested label is
002490* exactly FLAGGED; anything else maps to SAFE.
002500 2200-APPLY-OVERRIDE.
002510     MOVE "UPDATE-ST " TO WS-CNTSVC-OPERATION
002520     MOVE ADA-CONTENT-ID TO WS-CNTSVC-CONTENT-ID
002530     IF ADA-NEW-LABEL = WS-FLAGGED-LABEL
002540         MOVE "FLAGGED   " TO WS-CNTSVC-NEW-STATUS
002550     ELSE
002560         MOVE "SAFE      " TO WS-CNTSVC-NEW-STATUS
002570     END-IF
002580     CALL "CSCNTSVC" USING WS-CNTSVC-OPERATION,
002590         WS-CNTSVC-CONTENT-ID, WS-CNTSVC-USER-ID,
002600         WS-CNTSVC-CONTENT-TYPE, WS-CNTSVC-NEW-STATUS,
002610         WS-CNTSVC-TEXT-CONTENT, WS-CNTSVC-IMAGE-URL,
002620         WS-CNTSVC-RETURN-CODE
002630     .
002640
002650 2300-WRITE-LOG-LINE.
002660     MOVE SPACES TO ADMIN-ACTION-LOG-RECORD
002670     MOVE ADA-CONTENT-ID TO ADL-CONTENT-ID
002680     MOVE ADA-ADMIN-ID TO ADL-ADMIN-ID
002690     MOVE WS-PREVIOUS-LABEL TO ADL-PREVIOUS-LABEL
002700     MOVE ADA-NEW-LABEL TO ADL-NEW-LABEL
002710     MOVE ADA-NOTE TO ADL-NOTE
002720     WRITE ADMIN-ACTION-LOG-RECORD
002730     .
002740
002750* CS-0517 -- hands the four requested thresholds straight to
002760* CSRULEV's UPDATE-THR operation.  ADA-NEW-*-THRESH already
002770* carries the -1.000 sentinel for any field the review desk did
002780* not ask to change, so the sentinel test lives entirely inside
002790* CSRULEV 3000-UPDATE-THRESHOLDS -- this paragraph just passes
002800* the four fields through unexamined.
002810 2400-PROCESS-THRESHOLD-UPDATE.
002820     MOVE "UPDATE-THR" TO WS-RULEV-OPERATION
002830     MOVE ADA-NEW-TOX-THRESH  TO WS-RULEV-NEW-TOX
002840     MOVE ADA-NEW-HATE-THRESH TO WS-RULEV-NEW-HATE
002850     MOVE ADA-NEW-SEX-THRESH  TO WS-RULEV-NEW-SEX
002860     MOVE ADA-NEW-VIOL-THRESH TO WS-RULEV-NEW-VIOL
002870     CALL "CSRULEV" USING WS-RULEV-OPERATION, WS-RULEV-SCORES,
002880         WS-RULEV-NEW-THRESHOLDS, WS-RULEV-RESULT-LABEL,
002890         WS-RULEV-RETURN-CODE
002900     .
002910
002920* A threshold-update request has no content id and no before/
002930* after label -- those three fields go to the log as spaces, the
002940* same as any other field a given request shape does not use.
002950 2410-WRITE-THRESHOLD-LOG.
002960     MOVE SPACES TO ADMIN-ACTION-LOG-RECORD
002970     MOVE ADA-ADMIN-ID TO ADL-ADMIN-ID
002980     MOVE ADA-NOTE TO ADL-NOTE
002990     WRITE ADMIN-ACTION-LOG-RECORD
003000     .
003010
003020* Closes the request file and the audit log.
003030 9000-TERMINATE.
003040     CLOSE ADMIN-ACTION-FILE
003050     CLOSE ADMIN-ACTION-LOG
003060     .
