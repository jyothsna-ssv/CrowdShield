000100*****************************************************************
000200* CSRUNDT.CPY
000300* MISTRAL BATCH SYSTEMS GROUP -- SHARED RUN-DATE WORK AREA
000400* Common run-date cell, copied into every CrowdShield batch
000500* program so the control totals and job-track rewrite all stamp
000600* the same run date.  Three views are kept: the plain numeric
000700* date, a broken-out century/year/month/day view used by the
000800* report heading, and an alphanumeric view used when the date
000900* is echoed onto a print line or an error message.
001000*****************************************************************
001100 01  WS-RUN-DATE.
001200     05  WS-RUN-DATE-YYYYMMDD        PIC 9(8).
001250     05  FILLER                      PIC X(02).
001300 01  WS-RUN-DATE-CC-YY-MM-DD REDEFINES WS-RUN-DATE.
001400     05  WS-RUN-DATE-CC              PIC 99.
001500     05  WS-RUN-DATE-YY              PIC 99.
001600     05  WS-RUN-DATE-MM              PIC 99.
001700     05  WS-RUN-DATE-DD              PIC 99.
001750     05  FILLER                      PIC X(02).
001800 01  WS-RUN-DATE-CENTURY REDEFINES WS-RUN-DATE.
001900     05  WS-RUN-DATE-CENT-PART       PIC 9(4).
002000     05  WS-RUN-DATE-YEAR-PART       PIC 9(4).
002050     05  FILLER                      PIC X(02).
002100 01  WS-RUN-DATE-ALPHA-VIEW REDEFINES WS-RUN-DATE.
002200     05  WS-RUN-DATE-ALPHA           PIC X(8).
002250     05  FILLER                      PIC X(02).
