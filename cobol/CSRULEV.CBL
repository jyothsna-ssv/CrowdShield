000100*****************************************************************
000110* CSRULEV.CBL
000120* PROGRAM-ID. CSRULEV
000130* AUTHOR.     R. BEAUMONT
000140* INSTALLATION. MISTRAL BATCH SYSTEMS GROUP
000150* DATE-WRITTEN. 28 03 1988
000160* DATE-COMPILED.
000170* SECURITY.   COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000180*
000190* PURPOSE:  Keeper of the moderation thresholds and the SAFE/
000200*           FLAGGED decision.  Two operations, selected by
000210*           LK-OPERATION --
000220*              EVALUATE    compare the four CSSCORE scores
000230*                          against the current thresholds and
000240*                          hand back a label
000250*              UPDATE-THR  rewrite RULE-FILE's single threshold
000260*                          record (an admin-desk request, see
000270*                          CSADMOVR) -- any of the four LK-NEW-
000280*                          xxx-THRESH fields supplied overwrites
000290*                          the matching current threshold; a
000300*                          field left at its sentinel of -1.000
000310*                          (no threshold is ever legitimately
000320*                          negative) is treated as omitted and
000330*                          that threshold is carried forward
000340*                          unchanged.
000350*           RULE-FILE is a singleton -- "latest record wins" --
000360*           so an empty file simply means run on the shop's
000370*           standing defaults until someone sets real ones.
000380* ASSOCIATED FILES:  RULE-FILE.
000390* CALLED BY:  CSMODWKR, with EVALUATE, once per job.  CSADMOVR,
000400*           with UPDATE-THR, when the review desk's request file
000410*           carries a threshold-change record.  CSADMOVR's
000420*           content-override requests still go through CSCNTSVC,
000430*           not this program, and CSRETRY never re-evaluates a
000440*           score -- it only re-queues or DLQs the job CSMODWKR
000450*           already evaluated once.
000460*
000470*-----------------------------------------------------------------
000480* CHANGE LOG
000490*-----------------------------------------------------------------
000500* DATE        BY    REQUEST     DESCRIPTION
000510* 03/28/88    RBM   CS-0142     Original threshold/decision         CS0142
000520*                               routine, thresholds hard coded.
000530* 11/30/88    RBM   CS-0188     RULE-FILE added so the review       CS0188
000540*                               desk can tune thresholds without
000550*                               a recompile.
000560* 05/02/91    DPK   CS-0297     Default-threshold fallback added    CS0297
000570*                               for an empty/missing RULE-FILE.
000580* 09/17/96    TLC   CS-0437     UPDATE-THR operation added for      CS0437
000590*                               CSADMOVR's override-driven
000600*                               threshold changes.
000610* 12/15/98    TLC   CS-0473     Year-2000 readiness review -- no    CS0473
000620*                               date fields in this program,
000630*                               no change required.
000640* 04/11/02    DPK   CS-0511     Decision test corrected to strict   CS0511
000650*                               greater-than (a score sitting
000660*                               exactly on the threshold is not
000670*                               FLAGGED) and the hate/sexual/
000680*                               violence defaults split out from
000690*                               toxicity's -- review desk had been
000700*                               running all four at .700 since the
000710*                               empty-file fallback was added.
000720* 10/14/03    TLC   CS-0517     UPDATE-THR was writing all four     CS0517
000730*                               thresholds unconditionally, so a
000740*                               one-field change from CSADMOVR blew
000750*                               away the other three -- corrected
000760*                               to a per-field sentinel test, and
000770*                               CSADMOVR wired up as a real caller
000780*                               (this operation had no caller at
000790*                               all until this request).
000800*****************************************************************
000810 IDENTIFICATION DIVISION.
000820 PROGRAM-ID.     CSRULEV.
000830 AUTHOR.         R. BEAUMONT.
000840 INSTALLATION.   MISTRAL BATCH SYSTEMS GROUP.
000850 DATE-WRITTEN.   28 03 1988.
000860 DATE-COMPILED.
000870 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000880
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER. MISTRAL-3090.
000920 OBJECT-COMPUTER. MISTRAL-3090.
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM.
000950
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980     SELECT RULE-FILE ASSIGN TO "CSRULE"
000990         FILE STATUS IS WS-RUL-FILE-STATUS.
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030     COPY CSRULFD.
001040
001050 WORKING-STORAGE SECTION.
001060     COPY CSRUNDT.
001070
001080 01  WS-RUL-FILE-STATUS           PIC X(2).
001090     88  WS-RUL-VALID-STATUS          VALUE "00" THRU "09".
001100
001110 01  WS-CURRENT-THRESHOLDS.
001120     05  WS-TOXICITY-THRESHOLD    PIC S9(1)V9(3).
001130     05  WS-HATE-THRESHOLD        PIC S9(1)V9(3).
001140     05  WS-SEXUAL-THRESHOLD      PIC S9(1)V9(3).
001150     05  WS-VIOLENCE-THRESHOLD    PIC S9(1)V9(3).
001160
001170 LINKAGE SECTION.
001180 01  LK-OPERATION                 PIC X(10).
001190     88  LK-OP-EVALUATE               VALUE "EVALUATE".
001200     88  LK-OP-UPDATE-THR             VALUE "UPDATE-THR".
001210 01  LK-SCORES.
001220     05  LK-TOXICITY              PIC S9(1)V9(3).
001230     05  LK-HATE                  PIC S9(1)V9(3).
001240     05  LK-SEXUAL                PIC S9(1)V9(3).
001250     05  LK-VIOLENCE              PIC S9(1)V9(3).
001260 01  LK-NEW-THRESHOLDS.
001270     05  LK-NEW-TOX-THRESH        PIC S9(1)V9(3).
001280     05  LK-NEW-HATE-THRESH       PIC S9(1)V9(3).
001290     05  LK-NEW-SEX-THRESH        PIC S9(1)V9(3).
001300     05  LK-NEW-VIOL-THRESH       PIC S9(1)V9(3).
001310 01  LK-RESULT-LABEL              PIC X(07).
001320 01  LK-RETURN-CODE               PIC X(02).
001330
001340 PROCEDURE DIVISION USING LK-OPERATION, LK-SCORES,
001350     LK-NEW-THRESHOLDS, LK-RESULT-LABEL, LK-RETURN-CODE.
001360
001370 0000-MAIN-LOGIC.
001380     MOVE "00" TO LK-RETURN-CODE
001390     PERFORM PAR-LOAD-RULE
001400     PERFORM 2000-EVALUATE-SCORES THRU 3000-UPDATE-THRESHOLDS
001410     GOBACK
001420     .
001430
001440* Loads the singleton threshold record, or the shop's standing
001450* defaults when RULE-FILE has never been written.
001460 PAR-LOAD-RULE.
001470     MOVE .700 TO WS-TOXICITY-THRESHOLD
001480     MOVE .600 TO WS-HATE-THRESHOLD
001490     MOVE .600 TO WS-SEXUAL-THRESHOLD
001500     MOVE .600 TO WS-VIOLENCE-THRESHOLD
001510     OPEN INPUT RULE-FILE
001520     IF WS-RUL-VALID-STATUS
001530         READ RULE-FILE
001540             AT END
001550                 CONTINUE
001560             NOT AT END
001570                 MOVE RUL-TOXICITY-THRESHOLD
001580                     TO WS-TOXICITY-THRESHOLD
001590                 MOVE RUL-HATE-THRESHOLD
001600                     TO WS-HATE-THRESHOLD
001610                 MOVE RUL-SEXUAL-THRESHOLD
001620                     TO WS-SEXUAL-THRESHOLD
001630                 MOVE RUL-VIOLENCE-THRESHOLD
001640                     TO WS-VIOLENCE-THRESHOLD
001650         END-READ
001660     END-IF
001670     CLOSE RULE-FILE
001680     .
001690
001700* Strict greater-than -- a score sitting exactly on the threshold
001710* is not enough to flag it (CS-0511).  0000-MAIN-LOGIC PERFORMs
001720* this paragraph THRU 3000-UPDATE-THRESHOLDS as one range now --
001730* EVALUATE and UPDATE-THR are still mutually exclusive, but each
001740* paragraph guards itself on its own LK-OPERATION 88-level, so
001750* the operation not asked for falls through and does nothing.
001760 2000-EVALUATE-SCORES.
001770     IF LK-OP-EVALUATE
001780         MOVE "SAFE   " TO LK-RESULT-LABEL
001790         IF LK-TOXICITY > WS-TOXICITY-THRESHOLD
001800             MOVE "FLAGGED" TO LK-RESULT-LABEL
001810         END-IF
001820         IF LK-HATE > WS-HATE-THRESHOLD
001830             MOVE "FLAGGED" TO LK-RESULT-LABEL
001840         END-IF
001850         IF LK-SEXUAL > WS-SEXUAL-THRESHOLD
001860             MOVE "FLAGGED" TO LK-RESULT-LABEL
001870         END-IF
001880         IF LK-VIOLENCE > WS-VIOLENCE-THRESHOLD
001890             MOVE "FLAGGED" TO LK-RESULT-LABEL
001900         END-IF
001910     END-IF
001920     .
001930
001940* CS-0517 -- only overwrite a threshold whose LK-NEW-xxx-THRESH
001950* field actually came in supplied; WS-xxx-THRESHOLD already holds
001960* the current value off PAR-LOAD-RULE, so a field left at the
001970* -1.000 sentinel just falls through and that threshold is
001980* rewritten with the value it already had.
001990 3000-UPDATE-THRESHOLDS.
002000     IF LK-OP-UPDATE-THR
002010         IF LK-NEW-TOX-THRESH NOT < 0
002020             MOVE LK-NEW-TOX-THRESH TO WS-TOXICITY-THRESHOLD
002030         END-IF
002040         IF LK-NEW-HATE-THRESH NOT < 0
002050             MOVE LK-NEW-HATE-THRESH TO WS-HATE-THRESHOLD
002060         END-IF
002070         IF LK-NEW-SEX-THRESH NOT < 0
002080             MOVE LK-NEW-SEX-THRESH TO WS-SEXUAL-THRESHOLD
002090         END-IF
002100         IF LK-NEW-VIOL-THRESH NOT < 0
002110             MOVE LK-NEW-VIOL-THRESH TO WS-VIOLENCE-THRESHOLD
002120         END-IF
002130         MOVE SPACES TO RULE-RECORD
002140         MOVE WS-TOXICITY-THRESHOLD TO RUL-TOXICITY-THRESHOLD
002150         MOVE WS-HATE-THRESHOLD     TO RUL-HATE-THRESHOLD
002160         MOVE WS-SEXUAL-THRESHOLD   TO RUL-SEXUAL-THRESHOLD
002170         MOVE WS-VIOLENCE-THRESHOLD TO RUL-VIOLENCE-THRESHOLD
002180         OPEN OUTPUT RULE-FILE
002190         WRITE RULE-RECORD
002200         CLOSE RULE-FILE
002210     END-IF
002220     .
