000100*****************************************************************
000200* CSPARMS.CPY
000300* MISTRAL BATCH SYSTEMS GROUP -- CROWDSHIELD SHARED PARAMETERS
000400* Mirrors the way this shop keeps one small shared-parameter
000500* copybook per subsystem (see MXPARAM in the mx suite) instead
000600* of hard-coding the same literal in every program.
000700*****************************************************************
000800 77  WS-MAX-RETRIES              PIC 9(1)   COMP-4  VALUE 3.
000900 77  WS-SAFE-LABEL                PIC X(07)       VALUE "SAFE   ".
001000 77  WS-FLAGGED-LABEL             PIC X(07)       VALUE "FLAGGED".
001100 77  WS-RATE-LIMIT-WINDOW-SECS    PIC 9(5)   COMP-4  VALUE 60.
001200 77  WS-RATE-LIMIT-DEFAULT-RPM    PIC 9(5)   COMP-4  VALUE 100.
