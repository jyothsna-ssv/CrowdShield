000100*****************************************************************
000110* CSINTAKE.CBL
000120* PROGRAM-ID. CSINTAKE
000130* AUTHOR.     R. BEAUMONT
000140* INSTALLATION. MISTRAL BATCH SYSTEMS GROUP
000150* DATE-WRITTEN. 10 10 1988
000160* DATE-COMPILED.
000170* SECURITY.   COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000180*
000190* PURPOSE:  Batch front door for new submissions.  Reads one new
000200*           TEXT or IMAGE item per SUBMIT-FILE record, asks
000210*           CSCNTSVC to add it to CONTENT-FILE with status
000220*           PENDING, and drops a fresh job onto MAIN-QUEUE-FILE
000230*           (attempt count zero) so CSMODWKR picks it up on its
000240*           next pass.  The submission's own content id is
000250*           reused as the job id -- one submission, one job, no
000260*           separate job-id generator needed.
000270* ASSOCIATED FILES:  SUBMIT-FILE (in), MAIN-QUEUE-FILE (out,
000280*           appended).
000290* CALLS:      CSCNTSVC.
000300*
000310*-----------------------------------------------------------------
000320* CHANGE LOG
000330*-----------------------------------------------------------------
000340* DATE        BY    REQUEST     DESCRIPTION
000350* 10/10/88    RBM   CS-0180     Original intake job, paired with    CS0180
000360*                               CSCNTSVC's CS-0180 CREATE-TXT
000370*                               operation.
000380* 02/14/89    DPK   CS-0216     IMAGE submissions added, paired     CS0216
000390*                               with CSCNTSVC's CREATE-IMG.
000400* 06/03/90    RBM   CS-0231     Intake now also drops the new       CS0231
000410*                               item straight onto MAIN-QUEUE-FILE
000420*                               -- before this change the review
000430*                               desk had to kick off moderation
000440*                               by hand for every new batch.
000450* 12/17/98    TLC   CS-0477     Year-2000 readiness review -- no    CS0477
000460*                               date fields in this program, no
000470*                               change required.
000480*****************************************************************
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     CSINTAKE.
000510 AUTHOR.         R. BEAUMONT.
000520 INSTALLATION.   MISTRAL BATCH SYSTEMS GROUP.
000530 DATE-WRITTEN.   10 10 1988.
000540 DATE-COMPILED.
000550 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. MISTRAL-3090.
000600 OBJECT-COMPUTER. MISTRAL-3090.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT SUBMIT-FILE ASSIGN TO "CSSUBIN"
000670         FILE STATUS IS WS-SUB-FILE-STATUS.
000680     SELECT MAIN-QUEUE-FILE ASSIGN TO "CSMQOUT"
000690         FILE STATUS IS WS-MQ-FILE-STATUS.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730     COPY CSSUBFD.
000740     COPY CSQUFD REPLACING ==QFILE== BY MAIN-QUEUE-FILE
000750         ==QREC== BY MAIN-QUEUE-RECORD ==QPFX== BY MQ.
000760
000770 WORKING-STORAGE SECTION.
000780     COPY CSRUNDT.
000790     COPY CSPARMS.
000800
000810 01  WS-FILE-STATUSES.
000820     05  WS-SUB-FILE-STATUS       PIC X(2).
000830         88  WS-SUB-VALID-STATUS      VALUE "00" THRU "09".
000840     05  WS-MQ-FILE-STATUS        PIC X(2).
000850         88  WS-MQ-VALID-STATUS       VALUE "00" THRU "09".
000860
000870 01  WS-SWITCHES.
000880     05  WS-SUB-EOF               PIC 9      COMP-4.
000890
000900 01  WS-TOTALS.
000910     05  WS-TOTAL-INTAKE          PIC 9(6)   COMP-4.
000920
000930* Working record-copy of CSCNTSVC's LINKAGE SECTION, built up
000940* field by field before each CALL -- see CSCNTSVC.CBL.
000950 01  ENR-CNTSVC-PARMS.
000960     05  WS-CNTSVC-OPERATION      PIC X(10).
000970     05  WS-CNTSVC-CONTENT-ID     PIC X(36).
000980     05  WS-CNTSVC-USER-ID        PIC X(36).
000990     05  WS-CNTSVC-CONTENT-TYPE   PIC X(05).
001000     05  WS-CNTSVC-NEW-STATUS     PIC X(10).
001010     05  WS-CNTSVC-TEXT-CONTENT   PIC X(500).
001020     05  WS-CNTSVC-IMAGE-URL      PIC X(200).
001030     05  WS-CNTSVC-RETURN-CODE    PIC X(02).
001040
001050 PROCEDURE DIVISION.
001060
001070 DECLARATIVES.
001080 SUB-FILE-ERROR SECTION.
001090     USE AFTER STANDARD ERROR PROCEDURE ON SUBMIT-FILE.
001100* Any I/O error outside normal AT END ends the run -- a half-read
001110* submission batch is worse than no run.
001120 SUB-FILE-ERROR-PARA.
001130     MOVE 1 TO WS-SUB-EOF.
001140 MQ-FILE-ERROR SECTION.
001150     USE AFTER STANDARD ERROR PROCEDURE ON MAIN-QUEUE-FILE.
001160* MAIN-QUEUE-FILE is write-only appended output from this job --
001170* CONTINUE and let the run keep going.
001180 MQ-FILE-ERROR-PARA.
001190     CONTINUE.
001200 END DECLARATIVES.
001210
001220* Drains SUBMIT-FILE once per run, one new item per pass through
001230* 2000-PROCESS-ONE-SUBMISSION.
001240 0000-MAIN-LOGIC.
001250     PERFORM 1000-INITIALIZE
001260     PERFORM 2000-PROCESS-ONE-SUBMISSION UNTIL WS-SUB-EOF = 1
001270     PERFORM 9000-TERMINATE
001280     STOP RUN
001290     .
001300
001310* Opens the submission file for input and the job queue for
001320* appended output.
001330 1000-INITIALIZE.
001340     MOVE 0 TO WS-SUB-EOF
001350     MOVE 0 TO WS-TOTAL-INTAKE
001360     OPEN INPUT SUBMIT-FILE
001370     OPEN EXTEND MAIN-QUEUE-FILE
001380     READ SUBMIT-FILE
001390         AT END MOVE 1 TO WS-SUB-EOF
001400     END-READ
001410     .
001420
001430 2000-PROCESS-ONE-SUBMISSION.
001440     ADD 1 TO WS-TOTAL-INTAKE
001450     PERFORM 2100-CREATE-CONTENT THRU 2200-ENQUEUE-MODERATION-JOB
001460     READ SUBMIT-FILE
001470         AT END MOVE 1 TO WS-SUB-EOF
001480     END-READ
001490     .
001500
001510 2100-CREATE-CONTENT.
001520     MOVE SUB-USER-ID TO WS-CNTSVC-USER-ID
001530     MOVE SUB-CONTENT-TYPE TO WS-CNTSVC-CONTENT-TYPE
001540     MOVE SPACES TO WS-CNTSVC-TEXT-CONTENT
001550     MOVE SPACES TO WS-CNTSVC-IMAGE-URL
001560     IF SUB-CONTENT-TYPE = "TEXT "
001570         MOVE "CREATE-TXT" TO WS-CNTSVC-OPERATION
001580         MOVE SUB-TEXT-CONTENT TO WS-CNTSVC-TEXT-CONTENT
001590     ELSE
001600         MOVE "CREATE-IMG" TO WS-CNTSVC-OPERATION
001610         MOVE SUB-IMAGE-URL TO WS-CNTSVC-IMAGE-URL
001620     END-IF
001630* CSCNTSVC assigns the new row the content id passed in here --
001640* the submission's own id, generated upstream of this batch.
001650     MOVE SUB-CONTENT-ID TO WS-CNTSVC-CONTENT-ID
001660     CALL "CSCNTSVC" USING WS-CNTSVC-OPERATION,
001670         WS-CNTSVC-CONTENT-ID, WS-CNTSVC-USER-ID,
001680         WS-CNTSVC-CONTENT-TYPE, WS-CNTSVC-NEW-STATUS,
001690         WS-CNTSVC-TEXT-CONTENT, WS-CNTSVC-IMAGE-URL,
001700         WS-CNTSVC-RETURN-CODE
001710     .
001720
001730 2200-ENQUEUE-MODERATION-JOB.
001740     MOVE SPACES TO MAIN-QUEUE-RECORD
001750     MOVE SUB-CONTENT-ID TO MQ-JOB-ID
001760     MOVE SUB-CONTENT-ID TO MQ-CONTENT-ID
001770     MOVE 0 TO MQ-ATTEMPTS
001780     MOVE "MAIN" TO MQ-QUEUE-NAME
001790     MOVE SPACES TO MQ-LAST-ERROR
001800     WRITE MAIN-QUEUE-RECORD
001810     .
001820
001830* Closes the submission file and the job queue.
001840 9000-TERMINATE.
001850     CLOSE SUBMIT-FILE
001860     CLOSE MAIN-QUEUE-FILE
001870     .
