000100*****************************************************************
000110* CSMODWKR.CBL
000120* PROGRAM-ID. CSMODWKR
000130* AUTHOR.     R. BEAUMONT
000140* INSTALLATION. MISTRAL BATCH SYSTEMS GROUP
000150* DATE-WRITTEN. 04 04 1988
000160* DATE-COMPILED.
000170* SECURITY.   COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000180*
000190* PURPOSE:  Main moderation worker.  Drains MAIN-QUEUE-FILE one
000200*           job at a time: looks the content up in CONTENT-FILE,
000210*           checks the per-run rate table (CSRATELM), scores it
000220*           (CSSCORE), gets a SAFE/FLAGGED decision (CSRULEV),
000230*           logs a RESULT-FILE row, rewrites the content's
000240*           status (CSCNTSVC) and drops a JOB-TRACK-FILE audit
000250*           row.  A job that cannot be processed is routed to
000260*           RETRY-QUEUE-FILE, or to DLQ-FILE once it has used up
000270*           its attempts.  Prints the four-line run total at the
000280*           end, same shape as the old MXCARTEC run summary.
000290* ASSOCIATED FILES:  MAIN-QUEUE-FILE, CONTENT-FILE, RESULT-FILE,
000300*           RETRY-QUEUE-FILE, DLQ-FILE, JOB-TRACK-FILE,
000310*           PRINT-FILE (run totals).
000320* CALLS:      CSRATELM, CSSCORE, CSRULEV, CSCNTSVC.
000330*
000340*-----------------------------------------------------------------
000350* CHANGE LOG
000360*-----------------------------------------------------------------
000370* DATE        BY    REQUEST     DESCRIPTION
000380* 04/04/88    RBM   CS-0143     Original worker, single pass        CS0143
000390*                               over the main queue.
000400* 12/02/88    RBM   CS-0191     Retry-queue / DLQ routing added     CS0191
000410*                               once the pilot desk started
000420*                               seeing transient lookup misses.
000430* 03/09/90    DPK   CS-0238     Rate-limit check added ahead of     CS0238
000440*                               scoring (CSRATELM call).
000450* 07/21/93    TLC   CS-0341     Image items now scored via the      CS0341
000460*                               "image:"+URL convention so the
000470*                               scorer sees one text value.
000480* 02/18/97    RBM   CS-0444     JOB-TRACK-FILE audit row added      CS0444
000490*                               for every job, success or not.
000500* 12/18/98    TLC   CS-0474     Year-2000 readiness review -- no    CS0474
000510*                               date fields processed here, no
000520*                               change required.
000530* 08/06/01    DPK   CS-0505     Run-total print line widened to     CS0505
000540*                               the standard 132-column form.
000550* 04/12/02    RBM   CS-0513     Content status now set to           CS0513
000560*                               PROCESSING before scoring begins,
000570*                               and to ERROR when a job is
000580*                               finally dropped to the dead-
000590*                               letter queue -- the review desk
000600*                               had no way to tell a stuck item
000610*                               from one still waiting its turn.
000620*****************************************************************
000630 IDENTIFICATION DIVISION.
000640 PROGRAM-ID.     CSMODWKR.
000650 AUTHOR.         R. BEAUMONT.
000660 INSTALLATION.   MISTRAL BATCH SYSTEMS GROUP.
000670 DATE-WRITTEN.   04 04 1988.
000680 DATE-COMPILED.
000690 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000700
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER. MISTRAL-3090.
000740 OBJECT-COMPUTER. MISTRAL-3090.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT MAIN-QUEUE-FILE ASSIGN TO "CSMQIN"
000810         FILE STATUS IS WS-MQ-FILE-STATUS.
000820     SELECT CONTENT-FILE ASSIGN TO "CSCNTIN"
000830         FILE STATUS IS WS-CNT-FILE-STATUS.
000840     SELECT RESULT-FILE ASSIGN TO "CSRESULT"
000850         FILE STATUS IS WS-RES-FILE-STATUS.
000860     SELECT RETRY-QUEUE-FILE ASSIGN TO "CSRQOUT"
000870         FILE STATUS IS WS-RQ-FILE-STATUS.
000880     SELECT DLQ-FILE ASSIGN TO "CSDLOUT"
000890         FILE STATUS IS WS-DL-FILE-STATUS.
000900     SELECT JOB-TRACK-FILE ASSIGN TO "CSJTROUT"
000910         FILE STATUS IS WS-JTR-FILE-STATUS.
000920     SELECT PRINT-FILE ASSIGN TO "CSMODRPT"
000930         FILE STATUS IS WS-PRT-FILE-STATUS.
000940
000950 DATA DIVISION.
000960 FILE SECTION.
000970     COPY CSQUFD REPLACING ==QFILE== BY MAIN-QUEUE-FILE
000980         ==QREC== BY MAIN-QUEUE-RECORD ==QPFX== BY MQ.
000990     COPY CSCNTFD.
001000     COPY CSRESFD.
001010     COPY CSQUFD REPLACING ==QFILE== BY RETRY-QUEUE-FILE
001020         ==QREC== BY RETRY-QUEUE-RECORD ==QPFX== BY RQ.
001030     COPY CSQUFD REPLACING ==QFILE== BY DLQ-FILE
001040         ==QREC== BY DLQ-RECORD ==QPFX== BY DL.
001050     COPY CSJTRFD.
001060
001070 FD  PRINT-FILE
001080     LABEL RECORDS ARE STANDARD.
001090 01  PRINT-RECORD.
001100     05  RPT-LABEL                PIC X(20).
001110     05  RPT-COUNT                PIC ZZZZZ9.
001120     05  FILLER                   PIC X(106).
001130
001140 WORKING-STORAGE SECTION.
001150     COPY CSRUNDT.
001160     COPY CSPARMS.
001170     COPY CSSCOWK.
001180
001190 01  WS-FILE-STATUSES.
001200     05  WS-MQ-FILE-STATUS        PIC X(2).
001210         88  WS-MQ-VALID-STATUS       VALUE "00" THRU "09".
001220     05  WS-CNT-FILE-STATUS       PIC X(2).
001230         88  WS-CNT-VALID-STATUS      VALUE "00" THRU "09".
001240     05  WS-RES-FILE-STATUS       PIC X(2).
001250         88  WS-RES-VALID-STATUS      VALUE "00" THRU "09".
001260     05  WS-RQ-FILE-STATUS        PIC X(2).
001270         88  WS-RQ-VALID-STATUS       VALUE "00" THRU "09".
001280     05  WS-DL-FILE-STATUS        PIC X(2).
001290         88  WS-DL-VALID-STATUS       VALUE "00" THRU "09".
001300     05  WS-JTR-FILE-STATUS       PIC X(2).
001310         88  WS-JTR-VALID-STATUS      VALUE "00" THRU "09".
001320     05  WS-PRT-FILE-STATUS       PIC X(2).
001330         88  WS-PRT-VALID-STATUS      VALUE "00" THRU "09".
001340
001350 01  WS-SWITCHES.
001360     05  WS-MQ-EOF                PIC 9      COMP-4.
001370     05  WS-CNT-EOF               PIC 9      COMP-4.
001380     05  WS-CONTENT-FOUND         PIC 9      COMP-4.
001390
001400 01  WS-TOTALS.
001410     05  WS-TOTAL-PROCESSED       PIC 9(6)   COMP-4.
001420     05  WS-TOTAL-SAFE            PIC 9(6)   COMP-4.
001430     05  WS-TOTAL-FLAGGED         PIC 9(6)   COMP-4.
001440     05  WS-TOTAL-ERROR           PIC 9(6)   COMP-4.
001450
001460 01  WS-ERROR-MESSAGE             PIC X(200).
001470 01  WS-SCORE-INPUT-TEXT          PIC X(500).
001480 01  WS-RESULT-LABEL              PIC X(07).
001490 01  WS-ALLOWED                   PIC X(01).
001500
001510* Mirrors of the called subprograms' LINKAGE SECTIONs.
001520 01  WS-RATELM-USER-ID            PIC X(36).
001530
001540 01  WS-RULEV-OPERATION           PIC X(10).
001550 01  WS-RULEV-NEW-THRESHOLDS.
001560     05  WS-RULEV-NEW-TOX         PIC S9(1)V9(3).
001570     05  WS-RULEV-NEW-HATE        PIC S9(1)V9(3).
001580     05  WS-RULEV-NEW-SEX         PIC S9(1)V9(3).
001590     05  WS-RULEV-NEW-VIOL        PIC S9(1)V9(3).
001600 01  WS-RULEV-RETURN-CODE         PIC X(02).
001610* Working record-copy of CSCNTSVC's LINKAGE SECTION, built up
001620* field by field before each CALL -- see CSCNTSVC.CBL.
001630 01  ENR-CNTSVC-PARMS.
001640     05  WS-CNTSVC-OPERATION      PIC X(10).
001650     05  WS-CNTSVC-CONTENT-ID     PIC X(36).
001660     05  WS-CNTSVC-USER-ID        PIC X(36).
001670     05  WS-CNTSVC-CONTENT-TYPE   PIC X(05).
001680     05  WS-CNTSVC-NEW-STATUS     PIC X(10).
001690     05  WS-CNTSVC-TEXT-CONTENT   PIC X(500).
001700     05  WS-CNTSVC-IMAGE-URL      PIC X(200).
001710     05  WS-CNTSVC-RETURN-CODE    PIC X(02).
001720
001730 PROCEDURE DIVISION.
001740
001750 DECLARATIVES.
001760 MQ-FILE-ERROR SECTION.
001770     USE AFTER STANDARD ERROR PROCEDURE ON MAIN-QUEUE-FILE.
001780* Any I/O error on MAIN-QUEUE-FILE outside a normal AT END ends the
001790* run right here -- a half-read job queue is worse than no run.
001800 MQ-FILE-ERROR-PARA.
001810     MOVE 1 TO WS-MQ-EOF.
001820 CNT-FILE-ERROR SECTION.
001830     USE AFTER STANDARD ERROR PROCEDURE ON CONTENT-FILE.
001840* CONTENT-FILE errors are surfaced through CSCNTSVC's own return
001850* code, not this DECLARATIVE -- CONTINUE is correct.
001860 CNT-FILE-ERROR-PARA.
001870     MOVE 1 TO WS-CNT-EOF.
001880 RES-FILE-ERROR SECTION.
001890     USE AFTER STANDARD ERROR PROCEDURE ON RESULT-FILE.
001900* RESULT-FILE is write-only from here -- CONTINUE and let the run
001910* keep going; a lost result line shows up missing on RESULT-FILE,
001920* not as a crash.
001930 RES-FILE-ERROR-PARA.
001940     CONTINUE.
001950 RQ-FILE-ERROR SECTION.
001960     USE AFTER STANDARD ERROR PROCEDURE ON RETRY-QUEUE-FILE.
001970* Same reasoning as RES-FILE-ERROR-PARA -- RETRY-QUEUE-FILE is
001980* write-only appended output from this program.
001990 RQ-FILE-ERROR-PARA.
002000     CONTINUE.
002010 DL-FILE-ERROR SECTION.
002020     USE AFTER STANDARD ERROR PROCEDURE ON DLQ-FILE.
002030* Same reasoning as RES-FILE-ERROR-PARA -- DLQ-FILE is write-only
002040* appended output from this program.
002050 DL-FILE-ERROR-PARA.
002060     CONTINUE.
002070 JTR-FILE-ERROR SECTION.
002080     USE AFTER STANDARD ERROR PROCEDURE ON JOB-TRACK-FILE.
002090* Same reasoning -- JOB-TRACK-FILE is this run's own audit trail,
002100* not an input anything downstream depends on being complete.
002110 JTR-FILE-ERROR-PARA.
002120     CONTINUE.
002130 END DECLARATIVES.
002140
002150* Drains MAIN-QUEUE-FILE once per run, one job per pass through
002160* 2000-PROCESS-ONE-JOB, then prints the summary report CSMODWKR has
002170* always printed -- see 8000-PRINT-REPORT.
002180 0000-MAIN-LOGIC.
002190     PERFORM 1000-INITIALIZE
002200     PERFORM 2000-PROCESS-ONE-JOB UNTIL WS-MQ-EOF = 1
002210     PERFORM 8000-PRINT-REPORT THRU 9000-TERMINATE
002220     STOP RUN
002230     .
002240
002250* Opens all six files this job touches and primes the read -- a job
002260* queue with nothing in it still has to produce a (zero-count)
002270* report.
002280 1000-INITIALIZE.
002290     MOVE 0 TO WS-MQ-EOF
002300     MOVE 0 TO WS-TOTAL-PROCESSED
002310     MOVE 0 TO WS-TOTAL-SAFE
002320     MOVE 0 TO WS-TOTAL-FLAGGED
002330     MOVE 0 TO WS-TOTAL-ERROR
002340     OPEN INPUT MAIN-QUEUE-FILE
002350     OPEN INPUT CONTENT-FILE
002360     OPEN OUTPUT RESULT-FILE
002370     OPEN OUTPUT RETRY-QUEUE-FILE
002380     OPEN OUTPUT DLQ-FILE
002390     OPEN OUTPUT JOB-TRACK-FILE
002400     OPEN OUTPUT PRINT-FILE
002410     READ MAIN-QUEUE-FILE
002420         AT END MOVE 1 TO WS-MQ-EOF
002430     END-READ
002440     .
002450
002460* Read-lookup-rate-limit-score-evaluate-write, in that order --
002470* CONTENT-FILE is looked up first because a rate-limit refusal
002480* or a missing content id both skip straight past CSSCORE/
002490* CSRULEV without spending the CALL.
002500 2000-PROCESS-ONE-JOB.
002510     ADD 1 TO WS-TOTAL-PROCESSED
002520     PERFORM 2100-LOOKUP-CONTENT
002530     IF WS-CONTENT-FOUND = 0
002540         MOVE "CONTENT NOT FOUND" TO WS-ERROR-MESSAGE
002550         PERFORM 2900-HANDLE-ERROR
002560     ELSE
002570         PERFORM 2200-CHECK-RATE-LIMIT
002580         IF WS-ALLOWED NOT = "Y"
002590             MOVE "RATE LIMITED" TO WS-ERROR-MESSAGE
002600             PERFORM 2900-HANDLE-ERROR
002610         ELSE
002620             PERFORM 2150-SET-STATUS-PROCESSING
002630             PERFORM 2300-BUILD-SCORE-TEXT
002640             PERFORM 2400-SCORE-CONTENT
002650             PERFORM 2500-EVALUATE-RULES
002660             PERFORM 2600-WRITE-RESULT
002670             PERFORM 2700-UPDATE-CONTENT-STATUS
002680             PERFORM 2800-WRITE-JOB-TRACK-SUCCESS
002690             IF WS-RESULT-LABEL = "SAFE   "
002700                 ADD 1 TO WS-TOTAL-SAFE
002710             ELSE
002720                 ADD 1 TO WS-TOTAL-FLAGGED
002730             END-IF
002740         END-IF
002750     END-IF
002760     READ MAIN-QUEUE-FILE
002770         AT END MOVE 1 TO WS-MQ-EOF
002780     END-READ
002790     .
002800
002810* CONTENT-FILE is small and line-sequential -- rewind (close
002820* and reopen) and scan it from the top for every job, the same
002830* way the old MXCARTEC lookups did before the file grew an
002840* index.
002850 2100-LOOKUP-CONTENT.
002860     MOVE 0 TO WS-CONTENT-FOUND
002870     MOVE 0 TO WS-CNT-EOF
002880     CLOSE CONTENT-FILE
002890     OPEN INPUT CONTENT-FILE
002900     READ CONTENT-FILE
002910         AT END MOVE 1 TO WS-CNT-EOF
002920     END-READ
002930     PERFORM 2110-SCAN-CONTENT
002940         UNTIL WS-CNT-EOF = 1 OR WS-CONTENT-FOUND = 1
002950     .
002960* CONTENT-FILE is small and line-sequential, so a lookup means
002970* rewinding to the top and scanning until the id matches or the
002980* file runs out -- the same technique CSADMOVR uses.
002990 2110-SCAN-CONTENT.
003000     IF CNT-CONTENT-ID = MQ-CONTENT-ID
003010         MOVE 1 TO WS-CONTENT-FOUND
003020     ELSE
003030         READ CONTENT-FILE
003040             AT END MOVE 1 TO WS-CNT-EOF
003050         END-READ
003060     END-IF
003070     .
003080
003090* One CALL to CSRATELM per job -- a refused job is requeued to
003100* retry exactly like a scoring failure, see 2920-ROUTE-TO-RETRY.
003110 2200-CHECK-RATE-LIMIT.
003120     MOVE CNT-USER-ID TO WS-RATELM-USER-ID
003130     CALL "CSRATELM" USING WS-RATELM-USER-ID, WS-ALLOWED
003140     .
003150
003160* Marked PROCESSING before CSSCORE/CSRULEV run so a job that
003170* crashes mid-call does not sit on PENDING forever.
003180 2150-SET-STATUS-PROCESSING.
003190     MOVE "UPDATE-ST " TO WS-CNTSVC-OPERATION
003200     MOVE MQ-CONTENT-ID TO WS-CNTSVC-CONTENT-ID
003210     MOVE "PROCESSING" TO WS-CNTSVC-NEW-STATUS
003220     CALL "CSCNTSVC" USING WS-CNTSVC-OPERATION,
003230         WS-CNTSVC-CONTENT-ID, WS-CNTSVC-USER-ID,
003240         WS-CNTSVC-CONTENT-TYPE, WS-CNTSVC-NEW-STATUS,
003250         WS-CNTSVC-TEXT-CONTENT, WS-CNTSVC-IMAGE-URL,
003260         WS-CNTSVC-RETURN-CODE
003270     .
003280
003290* CSSCORE only ever looks at text -- an IMAGE item passes its
003300* image URL through in place of text, same convention CSINTAKE
003310* uses when it has nothing but a URL to hand CSCNTSVC.
003320 2300-BUILD-SCORE-TEXT.
003330     MOVE SPACES TO WS-SCORE-INPUT-TEXT
003340     IF CNT-TYPE-IS-TEXT
003350         MOVE CNT-TEXT-CONTENT TO WS-SCORE-INPUT-TEXT
003360     ELSE
003370         STRING "image:" DELIMITED BY SIZE
003380                CNT-IMAGE-URL DELIMITED BY SIZE
003390             INTO WS-SCORE-INPUT-TEXT
003400     END-IF
003410     .
003420
003430* One CALL to CSSCORE -- see CSSCORE.CBL for the five-step
003440* keyword/negation/floor/jitter/cap cascade.
003450 2400-SCORE-CONTENT.
003460     CALL "CSSCORE" USING WS-SCORE-INPUT-TEXT, WS-SCORES-RECORD
003470     .
003480
003490* One CALL to CSRULEV's EVALUATE operation -- compares the four
003500* scores just computed against the review desk's current
003510* thresholds and hands back SAFE or FLAGGED.
003520 2500-EVALUATE-RULES.
003530     MOVE "EVALUATE  " TO WS-RULEV-OPERATION
003540     CALL "CSRULEV" USING WS-RULEV-OPERATION, WS-SCORES-RECORD,
003550         WS-RULEV-NEW-THRESHOLDS, WS-RESULT-LABEL,
003560         WS-RULEV-RETURN-CODE
003570     .
003580
003590* One line per job on RESULT-FILE, whatever the label came back
003600* as -- this is the system's permanent record of the decision,
003610* separate from CONTENT-FILE's current-status byte.
003620 2600-WRITE-RESULT.
003630     MOVE SPACES TO RESULT-RECORD
003640     MOVE MQ-CONTENT-ID TO RES-CONTENT-ID
003650     MOVE SCO-TOXICITY TO RES-TOXICITY
003660     MOVE SCO-HATE TO RES-HATE
003670     MOVE SCO-SEXUAL TO RES-SEXUAL
003680     MOVE SCO-VIOLENCE TO RES-VIOLENCE
003690     MOVE WS-RESULT-LABEL TO RES-LABEL
003700     WRITE RESULT-RECORD
003710     .
003720
003730* One CALL to CSCNTSVC's UPDATE-ST operation, rewriting
003740* CONTENT-FILE's status to match the label RESULT-FILE just
003750* recorded.
003760 2700-UPDATE-CONTENT-STATUS.
003770     MOVE "UPDATE-ST " TO WS-CNTSVC-OPERATION
003780     MOVE MQ-CONTENT-ID TO WS-CNTSVC-CONTENT-ID
003790     IF WS-RESULT-LABEL = "SAFE   "
003800         MOVE "SAFE      " TO WS-CNTSVC-NEW-STATUS
003810     ELSE
003820         MOVE "FLAGGED   " TO WS-CNTSVC-NEW-STATUS
003830     END-IF
003840     CALL "CSCNTSVC" USING WS-CNTSVC-OPERATION,
003850         WS-CNTSVC-CONTENT-ID, WS-CNTSVC-USER-ID,
003860         WS-CNTSVC-CONTENT-TYPE, WS-CNTSVC-NEW-STATUS,
003870         WS-CNTSVC-TEXT-CONTENT, WS-CNTSVC-IMAGE-URL,
003880         WS-CNTSVC-RETURN-CODE
003890     .
003900
003910* JOB-TRACK-FILE's audit line for a job that made it all the
003920* way through -- see 2930-WRITE-JOB-TRACK-FAILURE for the
003930* other half.
003940 2800-WRITE-JOB-TRACK-SUCCESS.
003950     MOVE SPACES TO JOB-TRACK-RECORD
003960     MOVE MQ-CONTENT-ID TO TRK-CONTENT-ID
003970     MOVE MQ-ATTEMPTS TO TRK-ATTEMPTS
003980     MOVE "MAIN" TO TRK-QUEUE-NAME
003990     MOVE SPACES TO TRK-LAST-ERROR
004000     WRITE JOB-TRACK-RECORD
004010     .
004020
004030* Attempts was already bumped by the caller before this runs --
004040* all that is left to decide is DLQ or retry.
004050 2900-HANDLE-ERROR.
004060     ADD 1 TO WS-TOTAL-ERROR
004070     ADD 1 TO MQ-ATTEMPTS
004080     IF MQ-ATTEMPTS >= WS-MAX-RETRIES
004090         PERFORM 2910-ROUTE-TO-DLQ
004100     ELSE
004110         PERFORM 2920-ROUTE-TO-RETRY
004120     END-IF
004130     .
004140* Attempts has reached WS-MAX-RETRIES -- one more trip through
004150* CSRETRY would just send it to DLQ anyway, so this job goes
004160* straight there instead.
004170 2910-ROUTE-TO-DLQ.
004180     MOVE SPACES TO DLQ-RECORD
004190     MOVE MQ-JOB-ID TO DL-JOB-ID
004200     MOVE MQ-CONTENT-ID TO DL-CONTENT-ID
004210     MOVE MQ-ATTEMPTS TO DL-ATTEMPTS
004220     MOVE MQ-QUEUE-NAME TO DL-QUEUE-NAME
004230     MOVE WS-ERROR-MESSAGE TO DL-LAST-ERROR
004240     WRITE DLQ-RECORD
004250     MOVE "DLQ" TO MQ-QUEUE-NAME
004260     IF WS-CONTENT-FOUND = 1
004270         PERFORM 2915-SET-STATUS-ERROR
004280     END-IF
004290     PERFORM 2930-WRITE-JOB-TRACK-FAILURE
004300     .
004310
004320* CSCNTSVC UPDATE-ST to ERROR -- the content stays ERROR until an
004330* admin override (CSADMOVR) says otherwise.
004340 2915-SET-STATUS-ERROR.
004350     MOVE "UPDATE-ST " TO WS-CNTSVC-OPERATION
004360     MOVE MQ-CONTENT-ID TO WS-CNTSVC-CONTENT-ID
004370     MOVE "ERROR     " TO WS-CNTSVC-NEW-STATUS
004380     CALL "CSCNTSVC" USING WS-CNTSVC-OPERATION,
004390         WS-CNTSVC-CONTENT-ID, WS-CNTSVC-USER-ID,
004400         WS-CNTSVC-CONTENT-TYPE, WS-CNTSVC-NEW-STATUS,
004410         WS-CNTSVC-TEXT-CONTENT, WS-CNTSVC-IMAGE-URL,
004420         WS-CNTSVC-RETURN-CODE
004430     .
004440* Still has tries left -- RETRY-QUEUE-FILE picks this job back up
004450* next time CSRETRY runs.
004460 2920-ROUTE-TO-RETRY.
004470     MOVE SPACES TO RETRY-QUEUE-RECORD
004480     MOVE MQ-JOB-ID TO RQ-JOB-ID
004490     MOVE MQ-CONTENT-ID TO RQ-CONTENT-ID
004500     MOVE MQ-ATTEMPTS TO RQ-ATTEMPTS
004510     MOVE MQ-QUEUE-NAME TO RQ-QUEUE-NAME
004520     MOVE WS-ERROR-MESSAGE TO RQ-LAST-ERROR
004530     WRITE RETRY-QUEUE-RECORD
004540     MOVE "RETRY" TO MQ-QUEUE-NAME
004550     PERFORM 2930-WRITE-JOB-TRACK-FAILURE
004560     .
004570* JOB-TRACK-FILE's audit line for a job that failed -- see
004580* 2800-WRITE-JOB-TRACK-SUCCESS for the other half.
004590 2930-WRITE-JOB-TRACK-FAILURE.
004600     MOVE SPACES TO JOB-TRACK-RECORD
004610     MOVE MQ-CONTENT-ID TO TRK-CONTENT-ID
004620     MOVE MQ-ATTEMPTS TO TRK-ATTEMPTS
004630     MOVE MQ-QUEUE-NAME TO TRK-QUEUE-NAME
004640     MOVE WS-ERROR-MESSAGE TO TRK-LAST-ERROR
004650     WRITE JOB-TRACK-RECORD
004660     .
004670
004680* Run totals only -- counts, not content, same shape as the old
004690* shop reports this desk has always gotten at the end of a
004700* batch.
004710 8000-PRINT-REPORT.
004720     MOVE SPACES TO PRINT-RECORD
004730     MOVE "TOTAL PROCESSED" TO RPT-LABEL
004740     MOVE WS-TOTAL-PROCESSED TO RPT-COUNT
004750     WRITE PRINT-RECORD
004760     MOVE SPACES TO PRINT-RECORD
004770     MOVE "TOTAL SAFE" TO RPT-LABEL
004780     MOVE WS-TOTAL-SAFE TO RPT-COUNT
004790     WRITE PRINT-RECORD
004800     MOVE SPACES TO PRINT-RECORD
004810     MOVE "TOTAL FLAGGED" TO RPT-LABEL
004820     MOVE WS-TOTAL-FLAGGED TO RPT-COUNT
004830     WRITE PRINT-RECORD
004840     MOVE SPACES TO PRINT-RECORD
004850     MOVE "TOTAL ERROR" TO RPT-LABEL
004860     MOVE WS-TOTAL-ERROR TO RPT-COUNT
004870     WRITE PRINT-RECORD
004880     .
004890
004900* Closes all six files this job opened in 1000-INITIALIZE.
004910 9000-TERMINATE.
004920     CLOSE MAIN-QUEUE-FILE
004930     CLOSE CONTENT-FILE
004940     CLOSE RESULT-FILE
004950     CLOSE RETRY-QUEUE-FILE
004960     CLOSE DLQ-FILE
004970     CLOSE JOB-TRACK-FILE
004980     CLOSE PRINT-FILE
004990     .
