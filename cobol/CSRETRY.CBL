000100*****************************************************************
000110* CSRETRY.CBL
000120* PROGRAM-ID. CSRETRY
000130* AUTHOR.     D. PRUD'HOMME-KANE
000140* INSTALLATION. MISTRAL BATCH SYSTEMS GROUP
000150* DATE-WRITTEN. 12 12 1988
000160* DATE-COMPILED.
000170* SECURITY.   COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000180*
000190* PURPOSE:  Drains RETRY-QUEUE-FILE once per run.  CSMODWKR has
000200*           already incremented JOB-ATTEMPTS before a job ever
000210*           lands here, so the only question left is whether this
000220*           job has used up its tries.  A job at or past
000230*           WS-MAX-RETRIES is given up on -- it goes to DLQ-FILE
000240*           and the content is marked ERROR.  Everything else
000250*           goes back onto MAIN-QUEUE-FILE, attempts unchanged,
000260*           for CSMODWKR to pick up fresh on its next run.
000270* ASSOCIATED FILES:  RETRY-QUEUE-FILE (in), MAIN-QUEUE-FILE (out,
000280*           appended), DLQ-FILE (out, appended).
000290* CALLS:      CSCNTSVC (DLQ path only, to mark content ERROR).
000300*
000310*-----------------------------------------------------------------
000320* CHANGE LOG
000330*-----------------------------------------------------------------
000340* DATE        BY    REQUEST     DESCRIPTION
000350* 12/12/88    DPK   CS-0192     Original retry-queue drain job,     CS0192
000360*                               paired with CSMODWKR's CS-0191
000370*                               routing change.
000380* 04/30/91    DPK   CS-0296     CSCNTSVC return code 04 now sends   CS0296
000390*                               the job to DLQ-FILE instead of
000400*                               silently re-queueing a ghost id.
000410* 12/16/98    TLC   CS-0475     Year-2000 readiness review -- no    CS0475
000420*                               date fields in this program, no
000430*                               change required.
000440* 04/18/02    DPK   CS-0515     Routing corrected to test           CS0515
000450*                               RQ-ATTEMPTS against WS-MAX-RETRIES
000460*                               as the review desk's rule actually
000470*                               reads -- the CSCNTSVC-not-found
000480*                               check it replaced was testing the
000490*                               wrong thing and never reset status
000500*                               on the path back to MAIN-QUEUE.
000510*****************************************************************
000520 IDENTIFICATION DIVISION.
000530 PROGRAM-ID.     CSRETRY.
000540 AUTHOR.         D. PRUD'HOMME-KANE.
000550 INSTALLATION.   MISTRAL BATCH SYSTEMS GROUP.
000560 DATE-WRITTEN.   12 12 1988.
000570 DATE-COMPILED.
000580 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. MISTRAL-3090.
000630 OBJECT-COMPUTER. MISTRAL-3090.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT RETRY-QUEUE-FILE ASSIGN TO "CSRQIN"
000700         FILE STATUS IS WS-RQ-FILE-STATUS.
000710     SELECT MAIN-QUEUE-FILE ASSIGN TO "CSMQOUT"
000720         FILE STATUS IS WS-MQ-FILE-STATUS.
000730     SELECT DLQ-FILE ASSIGN TO "CSDLOUT"
000740         FILE STATUS IS WS-DL-FILE-STATUS.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780     COPY CSQUFD REPLACING ==QFILE== BY RETRY-QUEUE-FILE
000790         ==QREC== BY RETRY-QUEUE-RECORD ==QPFX== BY RQ.
000800     COPY CSQUFD REPLACING ==QFILE== BY MAIN-QUEUE-FILE
000810         ==QREC== BY MAIN-QUEUE-RECORD ==QPFX== BY MQ.
000820     COPY CSQUFD REPLACING ==QFILE== BY DLQ-FILE
000830         ==QREC== BY DLQ-RECORD ==QPFX== BY DL.
000840
000850 WORKING-STORAGE SECTION.
000860     COPY CSRUNDT.
000870     COPY CSPARMS.
000880
000890 01  WS-FILE-STATUSES.
000900     05  WS-RQ-FILE-STATUS        PIC X(2).
000910         88  WS-RQ-VALID-STATUS       VALUE "00" THRU "09".
000920     05  WS-MQ-FILE-STATUS        PIC X(2).
000930         88  WS-MQ-VALID-STATUS       VALUE "00" THRU "09".
000940     05  WS-DL-FILE-STATUS        PIC X(2).
000950         88  WS-DL-VALID-STATUS       VALUE "00" THRU "09".
000960
000970 01  WS-SWITCHES.
000980     05  WS-RQ-EOF                PIC 9      COMP-4.
000990
001000 01  WS-TOTALS.
001010     05  WS-TOTAL-RETRIED         PIC 9(6)   COMP-4.
001020     05  WS-TOTAL-REQUEUED        PIC 9(6)   COMP-4.
001030     05  WS-TOTAL-TO-DLQ          PIC 9(6)   COMP-4.
001040
001050* Working record-copy of CSCNTSVC's LINKAGE SECTION, built up
001060* field by field before each CALL -- see CSCNTSVC.CBL.
001070 01  ENR-CNTSVC-PARMS.
001080     05  WS-CNTSVC-OPERATION      PIC X(10).
001090     05  WS-CNTSVC-CONTENT-ID     PIC X(36).
001100     05  WS-CNTSVC-USER-ID        PIC X(36).
001110     05  WS-CNTSVC-CONTENT-TYPE   PIC X(05).
001120     05  WS-CNTSVC-NEW-STATUS     PIC X(10).
001130     05  WS-CNTSVC-TEXT-CONTENT   PIC X(500).
001140     05  WS-CNTSVC-IMAGE-URL      PIC X(200).
001150     05  WS-CNTSVC-RETURN-CODE    PIC X(02).
001160
001170 PROCEDURE DIVISION.
001180
001190 DECLARATIVES.
001200 RQ-FILE-ERROR SECTION.
001210     USE AFTER STANDARD ERROR PROCEDURE ON RETRY-QUEUE-FILE.
001220* Any I/O error outside normal AT END ends the run -- a half-read
001230* retry queue is worse than no run.
001240 RQ-FILE-ERROR-PARA.
001250     MOVE 1 TO WS-RQ-EOF.
001260 MQ-FILE-ERROR SECTION.
001270     USE AFTER STANDARD ERROR PROCEDURE ON MAIN-QUEUE-FILE.
001280* MAIN-QUEUE-FILE is write-only appended output from this job --
001290* CONTINUE and let the run keep going.
001300 MQ-FILE-ERROR-PARA.
001310     CONTINUE.
001320 DL-FILE-ERROR SECTION.
001330     USE AFTER STANDARD ERROR PROCEDURE ON DLQ-FILE.
001340* DLQ-FILE is write-only appended output from this job -- CONTINUE
001350* and let the run keep going.
001360 DL-FILE-ERROR-PARA.
001370     CONTINUE.
001380 END DECLARATIVES.
001390
001400 0000-MAIN-LOGIC.
001410     PERFORM 1000-INITIALIZE
001420     PERFORM 2000-PROCESS-ONE-RETRY UNTIL WS-RQ-EOF = 1
001430     PERFORM 9000-TERMINATE
001440     STOP RUN
001450     .
001460
001470* Opens the retry queue for input and both downstream queues for
001480* appended output.
001490 1000-INITIALIZE.
001500     MOVE 0 TO WS-RQ-EOF
001510     MOVE 0 TO WS-TOTAL-RETRIED
001520     MOVE 0 TO WS-TOTAL-REQUEUED
001530     MOVE 0 TO WS-TOTAL-TO-DLQ
001540     OPEN INPUT RETRY-QUEUE-FILE
001550     OPEN EXTEND MAIN-QUEUE-FILE
001560     OPEN EXTEND DLQ-FILE
001570     READ RETRY-QUEUE-FILE
001580         AT END MOVE 1 TO WS-RQ-EOF
001590     END-READ
001600     .
001610
001620 2000-PROCESS-ONE-RETRY.
001630     ADD 1 TO WS-TOTAL-RETRIED
001640     IF RQ-ATTEMPTS >= WS-MAX-RETRIES
001650         PERFORM 2300-SEND-TO-DLQ THRU 2310-SET-STATUS-ERROR
001660     ELSE
001670         PERFORM 2200-REQUEUE-TO-MAIN
001680     END-IF
001690     READ RETRY-QUEUE-FILE
001700         AT END MOVE 1 TO WS-RQ-EOF
001710     END-READ
001720     .
001730
001740* Attempts carry forward unchanged -- CSMODWKR already bumped
001750* JOB-ATTEMPTS before routing the job here.
001760 2200-REQUEUE-TO-MAIN.
001770     ADD 1 TO WS-TOTAL-REQUEUED
001780     MOVE SPACES TO MAIN-QUEUE-RECORD
001790     MOVE RQ-JOB-ID TO MQ-JOB-ID
001800     MOVE RQ-CONTENT-ID TO MQ-CONTENT-ID
001810     MOVE RQ-ATTEMPTS TO MQ-ATTEMPTS
001820     MOVE "MAIN" TO MQ-QUEUE-NAME
001830     MOVE SPACES TO MQ-LAST-ERROR
001840     WRITE MAIN-QUEUE-RECORD
001850     .
001860
001870 2300-SEND-TO-DLQ.
001880     ADD 1 TO WS-TOTAL-TO-DLQ
001890     MOVE SPACES TO DLQ-RECORD
001900     MOVE RQ-JOB-ID TO DL-JOB-ID
001910     MOVE RQ-CONTENT-ID TO DL-CONTENT-ID
001920     MOVE RQ-ATTEMPTS TO DL-ATTEMPTS
001930     MOVE "DLQ" TO DL-QUEUE-NAME
001940     MOVE "MAX RETRIES EXCEEDED" TO DL-LAST-ERROR
001950     WRITE DLQ-RECORD
001960     .
001970
001980 2310-SET-STATUS-ERROR.
001990     MOVE "UPDATE-ST " TO WS-CNTSVC-OPERATION
002000     MOVE RQ-CONTENT-ID TO WS-CNTSVC-CONTENT-ID
002010     MOVE "ERROR     " TO WS-CNTSVC-NEW-STATUS
002020     CALL "CSCNTSVC" USING WS-CNTSVC-OPERATION,
002030         WS-CNTSVC-CONTENT-ID, WS-CNTSVC-USER-ID,
002040         WS-CNTSVC-CONTENT-TYPE, WS-CNTSVC-NEW-STATUS,
002050         WS-CNTSVC-TEXT-CONTENT, WS-CNTSVC-IMAGE-URL,
002060         WS-CNTSVC-RETURN-CODE
002070     .
002080
002090* Closes all three queue files.
002100 9000-TERMINATE.
002110     CLOSE RETRY-QUEUE-FILE
002120     CLOSE MAIN-QUEUE-FILE
002130     CLOSE DLQ-FILE
002140     .
