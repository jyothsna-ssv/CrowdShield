000100*****************************************************************
000110* CSSCORE.CBL
000120* PROGRAM-ID. CSSCORE
000130* AUTHOR.     R. BEAUMONT
000140* INSTALLATION. MISTRAL BATCH SYSTEMS GROUP
000150* DATE-WRITTEN. 14 03 1988
000160* DATE-COMPILED.
000170* SECURITY.   COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000180*
000190* PURPOSE:  Heuristic keyword/phrase content scorer.  Called by
000200*           CSMODWKR once per job with the content text (or, for
000210*           an image item, the literal "image:" concatenated
000220*           with the image URL) and returns the four moderation
000230*           scores -- toxicity, hate, sexual, violence -- used
000240*           by CSRULEV to decide SAFE vs FLAGGED.  No file I-O
000250*           of its own; pure working-storage arithmetic over the
000260*           passed text.
000270* ASSOCIATED FILES:  none (subprogram).
000280* CALLED BY:  CSMODWKR.
000290*
000300*-----------------------------------------------------------------
000310* CHANGE LOG
000320*-----------------------------------------------------------------
000330* DATE        BY    REQUEST     DESCRIPTION
000340* 03/14/88    RBM   CS-0140     Original keyword scorer, ported     CS0140
000350*                               from the pilot moderation desk's
000360*                               manual review checklist.
000370* 09/02/88    RBM   CS-0177     Added violence phrase/word tables   CS0177
000380*                               and the hit/destroy suffix rule.
000390* 01/11/89    DPK   CS-0214     Added sexual word table.            CS0214
000400* 07/19/90    DPK   CS-0255     Added negative-phrase and nobody-   CS0255
000410*                               wants floors per review desk
000420*                               escalation log.
000430* 02/06/91    RBM   CS-0281     Added annoying/irritating floors.   CS0281
000440* 11/23/92    TLC   CS-0333     Added personal-attack floor and     CS0333
000450*                               standalone-toxic-word priority
000460*                               check (idiot/stupid/garbage/
000470*                               annoying).
000480* 04/30/93    TLC   CS-0349     Jitter constant added so batch      CS0349
000490*                               reruns reproduce identical
000500*                               scores for the same input text.
000510* 10/14/94    DPK   CS-0388     30-character negation lookback      CS0388
000520*                               reworked into the generic
000530*                               phrase-count paragraphs.
000540* 06/02/96    RBM   CS-0431     High-severity exact-phrase table    CS0431
000550*                               (idiot/garbage/shut-up combos).
000560* 12/09/98    TLC   CS-0470     Year-2000 readiness review -- no    CS0470
000570*                               date fields in this program,
000580*                               no change required.  Logged per
000590*                               Y2K audit checklist item 14.
000600* 05/17/01    DPK   CS-0502     Positive-word veto no longer        CS0502
000610*                               short-circuits when a toxic
000620*                               indicator word is also present.
000630*****************************************************************
000640 IDENTIFICATION DIVISION.
000650 PROGRAM-ID.     CSSCORE.
000660 AUTHOR.         R. BEAUMONT.
000670 INSTALLATION.   MISTRAL BATCH SYSTEMS GROUP.
000680 DATE-WRITTEN.   14 03 1988.
000690 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000710
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER. MISTRAL-3090.
000750 OBJECT-COMPUTER. MISTRAL-3090.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780
000790 DATA DIVISION.
000800 WORKING-STORAGE SECTION.
000810*-----------------------------------------------------------------
000820* Shared run-date cell (gives us our REDEFINES trio) and the
000830* scores record the caller gets back.
000840*-----------------------------------------------------------------
000850     COPY CSRUNDT.
000860     COPY CSSCOWK.
000870
000880 01  WS-TEXT                      PIC X(500).
000890 01  WS-TEXT-LENGTH               PIC 9(3)   COMP-4.
000900
000910 01  WS-FLAGS.
000920     05  WS-SHORT-CIRCUIT-FLAG    PIC 9      COMP-4.
000930     05  WS-CONTAINS-FLAG         PIC 9      COMP-4.
000940     05  WS-NEGATED-FLAG          PIC 9      COMP-4.
000950     05  WS-DONE-FLAG             PIC 9      COMP-4.
000960     05  WS-STANDALONE-FLAG       PIC 9      COMP-4.
000970     05  WS-POS-WORD-FOUND        PIC 9      COMP-4.
000980     05  WS-TOXIC-IND-FOUND       PIC 9      COMP-4.
000990     05  WS-SUFFIX-OK             PIC 9      COMP-4.
001000     05  WS-TMP1                  PIC 9      COMP-4.
001010     05  WS-TMP2                  PIC 9      COMP-4.
001020     05  WS-TMP3                  PIC 9      COMP-4.
001030
001040 01  WS-SCAN-WORK.
001050     05  WS-FOUND-POS             PIC 9(3)   COMP-4.
001060     05  WS-SCAN-POS              PIC 9(3)   COMP-4.
001070     05  WS-LAST-START            PIC S9(4)  COMP-4.
001080     05  WS-SEARCH-START          PIC 9(3)   COMP-4.
001090     05  WS-AFTER-POS             PIC 9(4)   COMP-4.
001100     05  WS-SUFFIX-POS            PIC 9(4)   COMP-4.
001110     05  WS-PHRASE-COUNT-THIS     PIC 9(3)   COMP-4.
001120     05  WS-NEG-WINDOW-START      PIC 9(3)   COMP-4.
001130     05  WS-NEG-WINDOW-LEN        PIC 9(3)   COMP-4.
001140     05  WS-NEG-SCAN-POS          PIC 9(3)   COMP-4.
001150
001160 01  WS-SEARCH-PHRASE             PIC X(40).
001170 01  WS-SEARCH-PHRASE-R1 REDEFINES WS-SEARCH-PHRASE.
001180     05  WS-SEARCH-PHRASE-LEAD    PIC X(20).
001190     05  WS-SEARCH-PHRASE-TAIL    PIC X(20).
001200 01  WS-SEARCH-PHRASE-LEN         PIC 9(2)   COMP-4.
001210
001220 01  WS-NEG-PHRASE                PIC X(40).
001230 01  WS-NEG-PHRASE-LEN            PIC 9(2)   COMP-4.
001240
001250 01  WS-FLOOR-VALUE               PIC S9(1)V9(3).
001260
001270 01  WS-TOXIC-WORD-COUNT          PIC 9(3)   COMP-4.
001280 01  WS-HATE-WORD-COUNT           PIC 9(3)   COMP-4.
001290 01  WS-VIOLENCE-PHRASE-COUNT     PIC 9(3)   COMP-4.
001300 01  WS-VIOLENCE-WORD-COUNT       PIC 9(3)   COMP-4.
001310 01  WS-SEXUAL-WORD-COUNT         PIC 9(3)   COMP-4.
001320
001330 01  WS-TABLE-SUBSCRIPTS.
001340     05  WS-PP-IX                 PIC 9(2)  COMP-4.
001350     05  WS-PW-IX                 PIC 9(2)  COMP-4.
001360     05  WS-TX-IX                 PIC 9(2)  COMP-4.
001370     05  WS-NEG-IX                PIC 9(2)  COMP-4.
001380     05  WS-TW-IX                 PIC 9(2)  COMP-4.
001390     05  WS-HW-IX                 PIC 9(2)  COMP-4.
001400     05  WS-VP-IX                 PIC 9(2)  COMP-4.
001410     05  WS-VW-IX                 PIC 9(2)  COMP-4.
001420     05  WS-SW-IX                 PIC 9(2)  COMP-4.
001430     05  WS-NF-IX                 PIC 9(2)  COMP-4.
001440     05  WS-NW-IX                 PIC 9(2)  COMP-4.
001450     05  WS-AN-IX                 PIC 9(2)  COMP-4.
001460     05  WS-PA-IX                 PIC 9(2)  COMP-4.
001470
001480*-----------------------------------------------------------------
001490* Positive short-circuit phrases (rule step 1).
001500*-----------------------------------------------------------------
001510 01  WS-POSITIVE-PHRASE-LIST.
001520     05  FILLER  PIC X(20) VALUE "well done".
001530     05  FILLER  PIC X(20) VALUE "keep going".
001540     05  FILLER  PIC X(20) VALUE "good job".
001550     05  FILLER  PIC X(20) VALUE "thank you".
001560     05  FILLER  PIC X(20) VALUE "thanks".
001570     05  FILLER  PIC X(20) VALUE "looks great".
001580     05  FILLER  PIC X(20) VALUE "great work".
001590 01  WS-POSITIVE-PHRASE-TABLE REDEFINES WS-POSITIVE-PHRASE-LIST.
001600     05  WS-POSITIVE-PHRASE OCCURS 7 PIC X(20).
001610
001620*-----------------------------------------------------------------
001630* Positive standalone words (rule step 2) and the toxic
001640* indicator words/phrases that veto that step.
001650*-----------------------------------------------------------------
001660 01  WS-POSITIVE-WORD-LIST.
001670     05  FILLER  PIC X(15) VALUE "great".
001680     05  FILLER  PIC X(15) VALUE "excellent".
001690     05  FILLER  PIC X(15) VALUE "wonderful".
001700     05  FILLER  PIC X(15) VALUE "amazing".
001710     05  FILLER  PIC X(15) VALUE "fantastic".
001720     05  FILLER  PIC X(15) VALUE "appreciate".
001730     05  FILLER  PIC X(15) VALUE "helpful".
001740     05  FILLER  PIC X(15) VALUE "useful".
001750 01  WS-POSITIVE-WORD-TABLE REDEFINES WS-POSITIVE-WORD-LIST.
001760     05  WS-POSITIVE-WORD OCCURS 8 PIC X(15).
001770
001780 01  WS-TOXIC-INDICATOR-LIST.
001790     05  FILLER  PIC X(20) VALUE "garbage".
001800     05  FILLER  PIC X(20) VALUE "trash".
001810     05  FILLER  PIC X(20) VALUE "worthless".
001820     05  FILLER  PIC X(20) VALUE "idiot".
001830     05  FILLER  PIC X(20) VALUE "stupid".
001840     05  FILLER  PIC X(20) VALUE "moron".
001850     05  FILLER  PIC X(20) VALUE "hate".
001860     05  FILLER  PIC X(20) VALUE "despise".
001870     05  FILLER  PIC X(20) VALUE "shut up".
001880     05  FILLER  PIC X(20) VALUE "kill you".
001890     05  FILLER  PIC X(20) VALUE "violence".
001900     05  FILLER  PIC X(20) VALUE "you are such an".
001910     05  FILLER  PIC X(20) VALUE "you're such an".
001920     05  FILLER  PIC X(20) VALUE "nobody wants".
001930     05  FILLER  PIC X(20) VALUE "everyone hates".
001940 01  WS-TOXIC-INDICATOR-TABLE REDEFINES WS-TOXIC-INDICATOR-LIST.
001950     05  WS-TOXIC-INDICATOR OCCURS 15 PIC X(20).
001960
001970*-----------------------------------------------------------------
001980* Negation words -- 30-character lookback vocabulary.
001990*-----------------------------------------------------------------
002000 01  WS-NEGATION-WORD-LIST.
002010     05  FILLER  PIC X(12) VALUE "not".
002020     05  FILLER  PIC X(12) VALUE "never".
002030     05  FILLER  PIC X(12) VALUE "don't".
002040     05  FILLER  PIC X(12) VALUE "doesn't".
002050     05  FILLER  PIC X(12) VALUE "didn't".
002060     05  FILLER  PIC X(12) VALUE "won't".
002070     05  FILLER  PIC X(12) VALUE "wouldn't".
002080     05  FILLER  PIC X(12) VALUE "isn't".
002090     05  FILLER  PIC X(12) VALUE "aren't".
002100     05  FILLER  PIC X(12) VALUE "wasn't".
002110     05  FILLER  PIC X(12) VALUE "weren't".
002120     05  FILLER  PIC X(12) VALUE "can't".
002130     05  FILLER  PIC X(12) VALUE "couldn't".
002140     05  FILLER  PIC X(12) VALUE "shouldn't".
002150     05  FILLER  PIC X(12) VALUE "mustn't".
002160     05  FILLER  PIC X(12) VALUE "haven't".
002170     05  FILLER  PIC X(12) VALUE "hasn't".
002180     05  FILLER  PIC X(12) VALUE "hadn't".
002190 01  WS-NEGATION-WORD-TABLE REDEFINES WS-NEGATION-WORD-LIST.
002200     05  WS-NEGATION-WORD OCCURS 18 PIC X(12).
002210
002220*-----------------------------------------------------------------
002230* Toxic / hate / violence / sexual counting vocabularies.
002240*-----------------------------------------------------------------
002250 01  WS-TOXIC-WORD-LIST.
002260     05  FILLER  PIC X(12) VALUE "garbage".
002270     05  FILLER  PIC X(12) VALUE "trash".
002280     05  FILLER  PIC X(12) VALUE "worthless".
002290     05  FILLER  PIC X(12) VALUE "useless".
002300     05  FILLER  PIC X(12) VALUE "pathetic".
002310     05  FILLER  PIC X(12) VALUE "disgusting".
002320     05  FILLER  PIC X(12) VALUE "idiot".
002330     05  FILLER  PIC X(12) VALUE "stupid".
002340     05  FILLER  PIC X(12) VALUE "moron".
002350     05  FILLER  PIC X(12) VALUE "fool".
002360     05  FILLER  PIC X(12) VALUE "dumb".
002370     05  FILLER  PIC X(12) VALUE "retard".
002380     05  FILLER  PIC X(12) VALUE "hate".
002390     05  FILLER  PIC X(12) VALUE "despise".
002400     05  FILLER  PIC X(12) VALUE "loathe".
002410     05  FILLER  PIC X(12) VALUE "awful".
002420     05  FILLER  PIC X(12) VALUE "terrible".
002430     05  FILLER  PIC X(12) VALUE "annoying".
002440     05  FILLER  PIC X(12) VALUE "irritating".
002450     05  FILLER  PIC X(12) VALUE "bothersome".
002460     05  FILLER  PIC X(12) VALUE "frustrating".
002470     05  FILLER  PIC X(12) VALUE "shut up".
002480 01  WS-TOXIC-WORD-TABLE REDEFINES WS-TOXIC-WORD-LIST.
002490     05  WS-TOXIC-WORD OCCURS 22 PIC X(12).
002500
002510 01  WS-HATE-WORD-LIST.
002520     05  FILLER  PIC X(16) VALUE "hate".
002530     05  FILLER  PIC X(16) VALUE "despise".
002540     05  FILLER  PIC X(16) VALUE "loathe".
002550     05  FILLER  PIC X(16) VALUE "disgusting".
002560     05  FILLER  PIC X(16) VALUE "awful".
002570     05  FILLER  PIC X(16) VALUE "terrible".
002580     05  FILLER  PIC X(16) VALUE "idiot".
002590     05  FILLER  PIC X(16) VALUE "stupid".
002600     05  FILLER  PIC X(16) VALUE "moron".
002610     05  FILLER  PIC X(16) VALUE "fool".
002620     05  FILLER  PIC X(16) VALUE "dumb".
002630     05  FILLER  PIC X(16) VALUE "retard".
002640     05  FILLER  PIC X(16) VALUE "nobody wants".
002650     05  FILLER  PIC X(16) VALUE "nobody likes".
002660     05  FILLER  PIC X(16) VALUE "everyone hates".
002670     05  FILLER  PIC X(16) VALUE "no one wants".
002680 01  WS-HATE-WORD-TABLE REDEFINES WS-HATE-WORD-LIST.
002690     05  WS-HATE-WORD OCCURS 16 PIC X(16).
002700
002710 01  WS-VIOLENCE-PHRASE-LIST.
002720     05  FILLER  PIC X(16) VALUE "kill you".
002730     05  FILLER  PIC X(16) VALUE "kill them".
002740     05  FILLER  PIC X(16) VALUE "kill him".
002750     05  FILLER  PIC X(16) VALUE "kill her".
002760     05  FILLER  PIC X(16) VALUE "kill yourself".
002770     05  FILLER  PIC X(16) VALUE "hurt you".
002780     05  FILLER  PIC X(16) VALUE "hurt them".
002790     05  FILLER  PIC X(16) VALUE "attack you".
002800     05  FILLER  PIC X(16) VALUE "attack them".
002810     05  FILLER  PIC X(16) VALUE "punch you".
002820     05  FILLER  PIC X(16) VALUE "hit you".
002830     05  FILLER  PIC X(16) VALUE "hit them".
002840     05  FILLER  PIC X(16) VALUE "strike you".
002850     05  FILLER  PIC X(16) VALUE "destroy you".
002860     05  FILLER  PIC X(16) VALUE "destroy them".
002870     05  FILLER  PIC X(16) VALUE "assault you".
002880 01  WS-VIOLENCE-PHRASE-TABLE REDEFINES WS-VIOLENCE-PHRASE-LIST.
002890     05  WS-VIOLENCE-PHRASE OCCURS 16 PIC X(16).
002900
002910* Indexes 6 (destroy) and 13 (hit) are suffix-gated below.
002920 01  WS-VIOLENCE-WORD-LIST.
002930     05  FILLER  PIC X(10) VALUE "kill".
002940     05  FILLER  PIC X(10) VALUE "violence".
002950     05  FILLER  PIC X(10) VALUE "attack".
002960     05  FILLER  PIC X(10) VALUE "hurt".
002970     05  FILLER  PIC X(10) VALUE "harm".
002980     05  FILLER  PIC X(10) VALUE "destroy".
002990     05  FILLER  PIC X(10) VALUE "fight".
003000     05  FILLER  PIC X(10) VALUE "punch".
003010     05  FILLER  PIC X(10) VALUE "strike".
003020     05  FILLER  PIC X(10) VALUE "assault".
003030     05  FILLER  PIC X(10) VALUE "murder".
003040     05  FILLER  PIC X(10) VALUE "death".
003050     05  FILLER  PIC X(10) VALUE "hit".
003060 01  WS-VIOLENCE-WORD-TABLE REDEFINES WS-VIOLENCE-WORD-LIST.
003070     05  WS-VIOLENCE-WORD OCCURS 13 PIC X(10).
003080
003090 01  WS-SEXUAL-WORD-LIST.
003100     05  FILLER  PIC X(10) VALUE "sex".
003110     05  FILLER  PIC X(10) VALUE "explicit".
003120     05  FILLER  PIC X(10) VALUE "porn".
003130     05  FILLER  PIC X(10) VALUE "nude".
003140     05  FILLER  PIC X(10) VALUE "naked".
003150     05  FILLER  PIC X(10) VALUE "sexual".
003160 01  WS-SEXUAL-WORD-TABLE REDEFINES WS-SEXUAL-WORD-LIST.
003170     05  WS-SEXUAL-WORD OCCURS 6 PIC X(10).
003180
003190*-----------------------------------------------------------------
003200* Floor-phrase vocabularies.
003210*-----------------------------------------------------------------
003220 01  WS-NEG-FLOOR-PHRASE-LIST.
003230     05  FILLER  PIC X(40) VALUE
003240         "don't know how you were even hired".
003250     05  FILLER  PIC X(40) VALUE "shouldn't have been".
003260     05  FILLER  PIC X(40) VALUE "should not have been".
003270     05  FILLER  PIC X(40) VALUE "never should have been".
003280     05  FILLER  PIC X(40) VALUE "even hired you".
003290     05  FILLER  PIC X(40) VALUE "how you were even hired".
003300     05  FILLER  PIC X(40) VALUE "don't deserve".
003310     05  FILLER  PIC X(40) VALUE "shouldn't be here".
003320     05  FILLER  PIC X(40) VALUE "should not be here".
003330 01  WS-NEG-FLOOR-PHRASE-TABLE REDEFINES WS-NEG-FLOOR-PHRASE-LIST.
003340     05  WS-NEG-FLOOR-PHRASE OCCURS 9 PIC X(40).
003350
003360 01  WS-NOBODY-PHRASE-LIST.
003370     05  FILLER  PIC X(16) VALUE "nobody wants".
003380     05  FILLER  PIC X(16) VALUE "nobody likes".
003390     05  FILLER  PIC X(16) VALUE "everyone hates".
003400     05  FILLER  PIC X(16) VALUE "no one wants".
003410 01  WS-NOBODY-PHRASE-TABLE REDEFINES WS-NOBODY-PHRASE-LIST.
003420     05  WS-NOBODY-PHRASE OCCURS 4 PIC X(16).
003430
003440 01  WS-ANNOYING-PHRASE-LIST.
003450     05  FILLER  PIC X(18) VALUE "you are annoying".
003460     05  FILLER  PIC X(18) VALUE "you're annoying".
003470     05  FILLER  PIC X(18) VALUE "most annoying".
003480     05  FILLER  PIC X(18) VALUE "so annoying".
003490     05  FILLER  PIC X(18) VALUE "really annoying".
003500     05  FILLER  PIC X(18) VALUE "very annoying".
003510 01  WS-ANNOYING-PHRASE-TABLE REDEFINES WS-ANNOYING-PHRASE-LIST.
003520     05  WS-ANNOYING-PHRASE OCCURS 6 PIC X(18).
003530
003540 01  WS-ATTACK-WORD-LIST.
003550     05  FILLER  PIC X(12) VALUE "idiot".
003560     05  FILLER  PIC X(12) VALUE "stupid".
003570     05  FILLER  PIC X(12) VALUE "garbage".
003580     05  FILLER  PIC X(12) VALUE "worthless".
003590     05  FILLER  PIC X(12) VALUE "annoying".
003600 01  WS-ATTACK-WORD-TABLE REDEFINES WS-ATTACK-WORD-LIST.
003610     05  WS-ATTACK-WORD OCCURS 5 PIC X(12).
003620
003630 LINKAGE SECTION.
003640 01  LK-INPUT-TEXT                PIC X(500).
003650 01  LK-SCORES-RECORD.
003660     05  LK-TOXICITY              PIC S9(1)V9(3).
003670     05  LK-HATE                  PIC S9(1)V9(3).
003680     05  LK-SEXUAL                PIC S9(1)V9(3).
003690     05  LK-VIOLENCE              PIC S9(1)V9(3).
003700
003710 PROCEDURE DIVISION USING LK-INPUT-TEXT, LK-SCORES-RECORD.
003720
003730* Five-step cascade, same order MockModerationScorer runs it in --
003740* positive short circuit, positive-word veto, full toxic evaluation,
003750* jitter, then the 0.000-1.000 cap.  Each step can only raise scores
003760* off of the step before it; nothing downstream ever lowers a score
003770* the upstream steps already set.
003780 0000-MAIN-LOGIC.
003790     PERFORM 1000-INIT-WORK-AREAS THRU 1100-COMPUTE-TEXT-LENGTH
003800     PERFORM 2000-CHECK-POSITIVE-SHORT-CIRCUIT
003810     IF WS-SHORT-CIRCUIT-FLAG = 0
003820         PERFORM 3000-CHECK-POSITIVE-WORD-VETO
003830     END-IF
003840     IF WS-SHORT-CIRCUIT-FLAG = 0
003850         PERFORM 4000-EVALUATE-TOXIC-CONTENT
003860         PERFORM 8000-APPLY-JITTER
003870     END-IF
003880     PERFORM 9000-CAP-SCORES
003890     PERFORM 9100-RETURN-SCORES
003900     GOBACK
003910     .
003920
003930* Lower-cases the input and blanks out the punctuation marks the old
003940* phrase tables never carried, then seeds all four scores at their
003950* baseline -- the numbers MockModerationScorer calls its floor.
003960 1000-INIT-WORK-AREAS.
003970     MOVE LK-INPUT-TEXT TO WS-TEXT
003980     INSPECT WS-TEXT CONVERTING
003990         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004000         "abcdefghijklmnopqrstuvwxyz"
004010     INSPECT WS-TEXT CONVERTING "!.,;:?" TO "      "
004020     MOVE 0 TO WS-SHORT-CIRCUIT-FLAG
004030     MOVE .100 TO SCO-TOXICITY
004040     MOVE .050 TO SCO-HATE
004050     MOVE .020 TO SCO-SEXUAL
004060     MOVE .010 TO SCO-VIOLENCE
004070     .
004080
004090* WS-TEXT is a fixed PIC X(500) slot; LK-INPUT-TEXT is usually much
004100* shorter, so the trailing spaces have to be walked back off one
004110* character at a time to find where the real content ends.
004120 1100-COMPUTE-TEXT-LENGTH.
004130     MOVE 500 TO WS-TEXT-LENGTH
004140     PERFORM 1110-TRIM-TEXT-LENGTH
004150         UNTIL WS-TEXT-LENGTH = 0
004160            OR WS-TEXT(WS-TEXT-LENGTH:1) NOT = SPACE
004170     .
004180* One backward step of the trim loop above.
004190 1110-TRIM-TEXT-LENGTH.
004200     SUBTRACT 1 FROM WS-TEXT-LENGTH
004210     .
004220
004230*-----------------------------------------------------------------
004240* RULE STEP 1 -- positive-content short circuit.
004250*-----------------------------------------------------------------
004260 2000-CHECK-POSITIVE-SHORT-CIRCUIT.
004270     MOVE 0 TO WS-CONTAINS-FLAG
004280     PERFORM 2010-CHECK-ONE-POSITIVE-PHRASE
004290         VARYING WS-PP-IX FROM 1 BY 1
004300         UNTIL WS-PP-IX > 7 OR WS-CONTAINS-FLAG = 1
004310     IF WS-CONTAINS-FLAG = 1
004320         PERFORM 2900-SET-LOW-SCORES
004330         MOVE 1 TO WS-SHORT-CIRCUIT-FLAG
004340     END-IF
004350     .
004360* Tests one entry off WS-POSITIVE-PHRASE-LIST -- first hit wins and
004370* the VARYING loop in 2000 stops scanning.
004380 2010-CHECK-ONE-POSITIVE-PHRASE.
004390     MOVE WS-POSITIVE-PHRASE(WS-PP-IX) TO WS-SEARCH-PHRASE
004400     PERFORM 6000-CHECK-CONTAINS
004410     .
004420* The short-circuit floor -- far below anything 4000-EVALUATE-TOXIC-
004430* CONTENT could set, but not zero, since a positive phrase sitting
004440* next to something ugly still ought to register faintly.
004450 2900-SET-LOW-SCORES.
004460     MOVE .050 TO SCO-TOXICITY
004470     MOVE .020 TO SCO-HATE
004480     MOVE .010 TO SCO-SEXUAL
004490     MOVE .010 TO SCO-VIOLENCE
004500     .
004510
004520*-----------------------------------------------------------------
004530* RULE STEP 2 -- positive standalone word, vetoed by a toxic
004540* indicator word/phrase anywhere in the text.
004550*-----------------------------------------------------------------
004560 3000-CHECK-POSITIVE-WORD-VETO.
004570     MOVE 0 TO WS-POS-WORD-FOUND
004580     PERFORM 3010-CHECK-ONE-POSITIVE-WORD
004590         VARYING WS-PW-IX FROM 1 BY 1
004600         UNTIL WS-PW-IX > 8 OR WS-POS-WORD-FOUND = 1
004610     IF WS-POS-WORD-FOUND = 1
004620         MOVE 0 TO WS-TOXIC-IND-FOUND
004630         PERFORM 3110-CHECK-ONE-TOXIC-INDICATOR
004640             VARYING WS-TX-IX FROM 1 BY 1
004650             UNTIL WS-TX-IX > 15 OR WS-TOXIC-IND-FOUND = 1
004660         IF WS-TOXIC-IND-FOUND = 0
004670             PERFORM 2900-SET-LOW-SCORES
004680             MOVE 1 TO WS-SHORT-CIRCUIT-FLAG
004690         END-IF
004700     END-IF
004710     .
004720* Standalone match only -- "nice" embedded inside another word does
004730* not count, hence the 5400-CHECK-STANDALONE call after the find.
004740 3010-CHECK-ONE-POSITIVE-WORD.
004750     MOVE WS-POSITIVE-WORD(WS-PW-IX) TO WS-SEARCH-PHRASE
004760     PERFORM 5300-TRIM-SEARCH-PHRASE-LEN
004770     PERFORM 5020-FIND-FIRST
004780     IF WS-FOUND-POS NOT = 0
004790         PERFORM 5400-CHECK-STANDALONE
004800         IF WS-STANDALONE-FLAG = 1
004810             MOVE 1 TO WS-POS-WORD-FOUND
004820         END-IF
004830     END-IF
004840     .
004850* One entry off WS-TOXIC-INDICATOR-LIST -- if any of these turn up
004860* anywhere in the text the positive-word veto in 3000 is withdrawn.
004870 3110-CHECK-ONE-TOXIC-INDICATOR.
004880     MOVE WS-TOXIC-INDICATOR(WS-TX-IX) TO WS-SEARCH-PHRASE
004890     PERFORM 6000-CHECK-CONTAINS
004900     IF WS-CONTAINS-FLAG = 1
004910         MOVE 1 TO WS-TOXIC-IND-FOUND
004920     END-IF
004930     .
004940
004950*-----------------------------------------------------------------
004960* RULE STEP 3 -- full toxic-content evaluation.
004970*-----------------------------------------------------------------
004980 4000-EVALUATE-TOXIC-CONTENT.
004990     PERFORM 4100-CHECK-HIGH-SEVERITY-PHRASES
005000     PERFORM 4200-COUNT-TOXIC-WORDS
005010     PERFORM 4300-COUNT-HATE-WORDS
005020     PERFORM 4400-COUNT-VIOLENCE-PHRASES
005030     PERFORM 4500-COUNT-VIOLENCE-WORDS
005040     PERFORM 4600-COUNT-SEXUAL-WORDS
005050     PERFORM 4700-CHECK-NEGATIVE-PHRASE-FLOOR
005060     PERFORM 4710-CHECK-NOBODY-WANTS-FLOOR
005070     PERFORM 4720-CHECK-ANNOYING-FLOOR
005080     PERFORM 4740-CHECK-IRRITATING-FLOOR
005090     PERFORM 4750-CHECK-PERSONAL-ATTACK-FLOOR
005100     PERFORM 4760-CHECK-STANDALONE-TOXIC-FLOOR
005110     .
005120
005130* High-severity exact combinations (review-desk escalation list).
005140 4100-CHECK-HIGH-SEVERITY-PHRASES.
005150* Combo 1 -- work criticized as garbage, paired with either "don't
005160* know how"/"even hired" or the shorter "hired" form.  Floors
005170* toxicity at .850, hate at .700.
005180     MOVE "your work is garbage" TO WS-SEARCH-PHRASE
005190     PERFORM 6000-CHECK-CONTAINS
005200     MOVE WS-CONTAINS-FLAG TO WS-TMP1
005210     IF WS-TMP1 = 0
005220         MOVE "garbage" TO WS-SEARCH-PHRASE
005230         PERFORM 6000-CHECK-CONTAINS
005240         IF WS-CONTAINS-FLAG = 1
005250             MOVE "don't know how" TO WS-SEARCH-PHRASE
005260             PERFORM 6000-CHECK-CONTAINS
005270             MOVE WS-CONTAINS-FLAG TO WS-TMP1
005280             IF WS-TMP1 = 0
005290                 MOVE "even hired" TO WS-SEARCH-PHRASE
005300                 PERFORM 6000-CHECK-CONTAINS
005310                 MOVE WS-CONTAINS-FLAG TO WS-TMP1
005320             END-IF
005330         END-IF
005340     END-IF
005350     IF WS-TMP1 = 0
005360         MOVE "work is garbage" TO WS-SEARCH-PHRASE
005370         PERFORM 6000-CHECK-CONTAINS
005380         IF WS-CONTAINS-FLAG = 1
005390             MOVE "hired" TO WS-SEARCH-PHRASE
005400             PERFORM 6000-CHECK-CONTAINS
005410             MOVE WS-CONTAINS-FLAG TO WS-TMP1
005420         END-IF
005430     END-IF
005440     IF WS-TMP1 = 1
005450         MOVE .850 TO WS-FLOOR-VALUE
005460         PERFORM 6600-APPLY-TOX-FLOOR
005470         MOVE .700 TO WS-FLOOR-VALUE
005480         PERFORM 6610-APPLY-HATE-FLOOR
005490     END-IF
005500
005510* Combo 2 -- "you are/you're such an idiot", or "nobody wants"
005520* paired with "idiot" and a "you are"/"you're" lead-in.  Floors
005530* toxicity at .900, hate at .850 -- the highest pair this
005540* paragraph sets.
005550     MOVE "you are such an idiot" TO WS-SEARCH-PHRASE
005560     PERFORM 6000-CHECK-CONTAINS
005570     MOVE WS-CONTAINS-FLAG TO WS-TMP1
005580     IF WS-TMP1 = 0
005590         MOVE "you're such an idiot" TO WS-SEARCH-PHRASE
005600         PERFORM 6000-CHECK-CONTAINS
005610         MOVE WS-CONTAINS-FLAG TO WS-TMP1
005620     END-IF
005630     IF WS-TMP1 = 0
005640         MOVE "nobody wants" TO WS-SEARCH-PHRASE
005650         PERFORM 6000-CHECK-CONTAINS
005660         IF WS-CONTAINS-FLAG = 1
005670             MOVE "idiot" TO WS-SEARCH-PHRASE
005680             PERFORM 6000-CHECK-CONTAINS
005690             IF WS-CONTAINS-FLAG = 1
005700                 MOVE "you are" TO WS-SEARCH-PHRASE
005710                 PERFORM 6000-CHECK-CONTAINS
005720                 MOVE WS-CONTAINS-FLAG TO WS-TMP2
005730                 MOVE "you're" TO WS-SEARCH-PHRASE
005740                 PERFORM 6000-CHECK-CONTAINS
005750                 IF WS-TMP2 = 1 OR WS-CONTAINS-FLAG = 1
005760                     MOVE 1 TO WS-TMP1
005770                 END-IF
005780             END-IF
005790         END-IF
005800     END-IF
005810     IF WS-TMP1 = 1
005820         MOVE .900 TO WS-FLOOR-VALUE
005830         PERFORM 6600-APPLY-TOX-FLOOR
005840         MOVE .850 TO WS-FLOOR-VALUE
005850         PERFORM 6610-APPLY-HATE-FLOOR
005860     END-IF
005870
005880* Combo 3 -- plain "you are/you're an idiot", no lead-in needed.
005890* Floors toxicity at .880, hate at .800.
005900     MOVE "you are an idiot" TO WS-SEARCH-PHRASE
005910     PERFORM 6000-CHECK-CONTAINS
005920     MOVE WS-CONTAINS-FLAG TO WS-TMP1
005930     IF WS-TMP1 = 0
005940         MOVE "you're an idiot" TO WS-SEARCH-PHRASE
005950         PERFORM 6000-CHECK-CONTAINS
005960         MOVE WS-CONTAINS-FLAG TO WS-TMP1
005970     END-IF
005980     IF WS-TMP1 = 1
005990         MOVE .880 TO WS-FLOOR-VALUE
006000         PERFORM 6600-APPLY-TOX-FLOOR
006010         MOVE .800 TO WS-FLOOR-VALUE
006020         PERFORM 6610-APPLY-HATE-FLOOR
006030     END-IF
006040
006050* Combo 4 -- "nobody/no one wants you".  Hate floor (.800) is set
006060* ahead of toxicity (.900) here -- this phrase reads to the
006070* review desk as personal rejection first, insult second.
006080     MOVE "nobody wants you" TO WS-SEARCH-PHRASE
006090     PERFORM 6000-CHECK-CONTAINS
006100     MOVE WS-CONTAINS-FLAG TO WS-TMP1
006110     IF WS-TMP1 = 0
006120         MOVE "no one wants you" TO WS-SEARCH-PHRASE
006130         PERFORM 6000-CHECK-CONTAINS
006140         MOVE WS-CONTAINS-FLAG TO WS-TMP1
006150     END-IF
006160     IF WS-TMP1 = 1
006170         MOVE .800 TO WS-FLOOR-VALUE
006180         PERFORM 6610-APPLY-HATE-FLOOR
006190         MOVE .900 TO WS-FLOOR-VALUE
006200         PERFORM 6600-APPLY-TOX-FLOOR
006210     END-IF
006220
006230* Combo 5 -- "shut up" or "most annoying person" -- the last of
006240* the six fixed-floor combos.  Toxicity .850, hate .700.
006250     MOVE "shut up" TO WS-SEARCH-PHRASE
006260     PERFORM 6000-CHECK-CONTAINS
006270     MOVE WS-CONTAINS-FLAG TO WS-TMP1
006280     IF WS-TMP1 = 0
006290         MOVE "most annoying person" TO WS-SEARCH-PHRASE
006300         PERFORM 6000-CHECK-CONTAINS
006310         MOVE WS-CONTAINS-FLAG TO WS-TMP1
006320     END-IF
006330     IF WS-TMP1 = 1
006340         MOVE .850 TO WS-FLOOR-VALUE
006350         PERFORM 6600-APPLY-TOX-FLOOR
006360         MOVE .700 TO WS-FLOOR-VALUE
006370         PERFORM 6610-APPLY-HATE-FLOOR
006380     END-IF
006390     .
006400
006410* Each toxic word found adds to a running count, and the count (not
006420* just a yes/no) drives how high WS-FLOOR-VALUE climbs.
006430 4200-COUNT-TOXIC-WORDS.
006440     MOVE 0 TO WS-TOXIC-WORD-COUNT
006450     PERFORM 4210-COUNT-ONE-TOXIC-WORD
006460         VARYING WS-TW-IX FROM 1 BY 1 UNTIL WS-TW-IX > 22
006470     IF WS-TOXIC-WORD-COUNT > 0
006480         COMPUTE WS-FLOOR-VALUE =
006490             .750 + (.100 * WS-TOXIC-WORD-COUNT)
006500         PERFORM 6600-APPLY-TOX-FLOOR
006510     END-IF
006520     .
006530* Non-negated occurrences only -- see 5100-COUNT-PHRASE-NONNEG.
006540 4210-COUNT-ONE-TOXIC-WORD.
006550     MOVE WS-TOXIC-WORD(WS-TW-IX) TO WS-SEARCH-PHRASE
006560     PERFORM 5300-TRIM-SEARCH-PHRASE-LEN
006570     PERFORM 5100-COUNT-PHRASE-NONNEG
006580     ADD WS-PHRASE-COUNT-THIS TO WS-TOXIC-WORD-COUNT
006590     .
006600
006610* Same counting technique as 4200, but a hate-word hit also nudges
006620* the toxicity floor a notch above whatever SCO-HATE lands on.
006630 4300-COUNT-HATE-WORDS.
006640     MOVE 0 TO WS-HATE-WORD-COUNT
006650     PERFORM 4310-COUNT-ONE-HATE-WORD
006660         VARYING WS-HW-IX FROM 1 BY 1 UNTIL WS-HW-IX > 16
006670     IF WS-HATE-WORD-COUNT > 0
006680         COMPUTE WS-FLOOR-VALUE =
006690             .650 + (.100 * WS-HATE-WORD-COUNT)
006700         PERFORM 6610-APPLY-HATE-FLOOR
006710         COMPUTE WS-FLOOR-VALUE = SCO-HATE + .100
006720         PERFORM 6600-APPLY-TOX-FLOOR
006730     END-IF
006740     .
006750* Non-negated occurrences only -- see 5100-COUNT-PHRASE-NONNEG.
006760 4310-COUNT-ONE-HATE-WORD.
006770     MOVE WS-HATE-WORD(WS-HW-IX) TO WS-SEARCH-PHRASE
006780     PERFORM 5300-TRIM-SEARCH-PHRASE-LEN
006790     PERFORM 5100-COUNT-PHRASE-NONNEG
006800     ADD WS-PHRASE-COUNT-THIS TO WS-HATE-WORD-COUNT
006810     .
006820
006830* Multi-word violence phrases take priority over the single violence
006840* words counted in 4500 -- see the WS-VIOLENCE-PHRASE-COUNT guard
006850* there.
006860 4400-COUNT-VIOLENCE-PHRASES.
006870     MOVE 0 TO WS-VIOLENCE-PHRASE-COUNT
006880     PERFORM 4410-COUNT-ONE-VIOLENCE-PHRASE
006890         VARYING WS-VP-IX FROM 1 BY 1 UNTIL WS-VP-IX > 16
006900     IF WS-VIOLENCE-PHRASE-COUNT > 0
006910         COMPUTE WS-FLOOR-VALUE =
006920             .800 + (.100 * WS-VIOLENCE-PHRASE-COUNT)
006930         PERFORM 6630-APPLY-VIOLENCE-FLOOR
006940         COMPUTE WS-FLOOR-VALUE = SCO-VIOLENCE * .95
006950         PERFORM 6600-APPLY-TOX-FLOOR
006960     END-IF
006970     .
006980* Non-negated occurrences only -- see 5100-COUNT-PHRASE-NONNEG.
006990 4410-COUNT-ONE-VIOLENCE-PHRASE.
007000     MOVE WS-VIOLENCE-PHRASE(WS-VP-IX) TO WS-SEARCH-PHRASE
007010     PERFORM 5300-TRIM-SEARCH-PHRASE-LEN
007020     PERFORM 5100-COUNT-PHRASE-NONNEG
007030     ADD WS-PHRASE-COUNT-THIS TO WS-VIOLENCE-PHRASE-COUNT
007040     .
007050
007060* Only evaluated when no violence phrase matched at all.
007070 4500-COUNT-VIOLENCE-WORDS.
007080     MOVE 0 TO WS-VIOLENCE-WORD-COUNT
007090     IF WS-VIOLENCE-PHRASE-COUNT = 0
007100         PERFORM 4510-COUNT-ONE-VIOLENCE-WORD
007110             VARYING WS-VW-IX FROM 1 BY 1 UNTIL WS-VW-IX > 13
007120         IF WS-VIOLENCE-WORD-COUNT > 0
007130             COMPUTE WS-FLOOR-VALUE =
007140                 .700 + (.150 * WS-VIOLENCE-WORD-COUNT)
007150             PERFORM 6630-APPLY-VIOLENCE-FLOOR
007160             COMPUTE WS-FLOOR-VALUE = SCO-VIOLENCE * .95
007170             PERFORM 6600-APPLY-TOX-FLOOR
007180         END-IF
007190     END-IF
007200     .
007210* Entries 6 and 13 on the violence-word list need a suffix check
007220* ("hurt you", "kill him") instead of a plain non-negated count --
007230* see 4520-COUNT-SUFFIXED-WORD.
007240 4510-COUNT-ONE-VIOLENCE-WORD.
007250* Same CALLS structure as 4210/4310 -- count only, negation is
007260     MOVE WS-VIOLENCE-WORD(WS-VW-IX) TO WS-SEARCH-PHRASE
007270     PERFORM 5300-TRIM-SEARCH-PHRASE-LEN
007280     IF WS-VW-IX = 6 OR WS-VW-IX = 13
007290         PERFORM 4520-COUNT-SUFFIXED-WORD
007300     ELSE
007310         PERFORM 5100-COUNT-PHRASE-NONNEG
007320     END-IF
007330     ADD WS-PHRASE-COUNT-THIS TO WS-VIOLENCE-WORD-COUNT
007340     .
007350 4520-COUNT-SUFFIXED-WORD.
007360     MOVE 1 TO WS-SEARCH-START
007370     MOVE 0 TO WS-PHRASE-COUNT-THIS
007380     MOVE 0 TO WS-DONE-FLAG
007390     PERFORM 4525-SUFFIX-SCAN-LOOP UNTIL WS-DONE-FLAG = 1
007400     .
007410* Walks every occurrence of the word forward through the text,
007420* testing each one's trailing suffix before it counts.
007430 4525-SUFFIX-SCAN-LOOP.
007440     PERFORM 5000-FIND-NEXT
007450     IF WS-FOUND-POS = 0
007460         MOVE 1 TO WS-DONE-FLAG
007470     ELSE
007480         PERFORM 4530-CHECK-SUFFIX
007490         IF WS-SUFFIX-OK = 1
007500             PERFORM 5200-CHECK-NEGATED
007510             IF WS-NEGATED-FLAG = 0
007520                 ADD 1 TO WS-PHRASE-COUNT-THIS
007530             END-IF
007540         END-IF
007550         COMPUTE WS-SEARCH-START =
007560             WS-FOUND-POS + WS-SEARCH-PHRASE-LEN
007570     END-IF
007580     .
007590* Looks for " you", " him", " her" or " them" right after the match --
007600* anything else and the occurrence does not count toward the floor.
007610 4530-CHECK-SUFFIX.
007620* Builds the suffixed form (word + WS-SUFFIX-TEXT) and tests it the
007630     MOVE 0 TO WS-SUFFIX-OK
007640     COMPUTE WS-AFTER-POS = WS-FOUND-POS + WS-SEARCH-PHRASE-LEN
007650     IF WS-AFTER-POS + 4 <= WS-TEXT-LENGTH
007660         IF WS-TEXT(WS-AFTER-POS:4) = " you" OR
007670            WS-TEXT(WS-AFTER-POS:4) = " him" OR
007680            WS-TEXT(WS-AFTER-POS:4) = " her"
007690             MOVE 1 TO WS-SUFFIX-OK
007700         END-IF
007710     END-IF
007720     IF WS-SUFFIX-OK = 0 AND WS-AFTER-POS + 5 <= WS-TEXT-LENGTH
007730         IF WS-TEXT(WS-AFTER-POS:5) = " them"
007740             MOVE 1 TO WS-SUFFIX-OK
007750         END-IF
007760     END-IF
007770     .
007780
007790 4600-COUNT-SEXUAL-WORDS.
007800     MOVE 0 TO WS-SEXUAL-WORD-COUNT
007810     PERFORM 4610-COUNT-ONE-SEXUAL-WORD
007820         VARYING WS-SW-IX FROM 1 BY 1 UNTIL WS-SW-IX > 6
007830     IF WS-SEXUAL-WORD-COUNT > 0
007840         COMPUTE WS-FLOOR-VALUE =
007850             .700 + (.150 * WS-SEXUAL-WORD-COUNT)
007860         PERFORM 6620-APPLY-SEXUAL-FLOOR
007870     END-IF
007880     .
007890* Non-negated occurrences only -- see 5100-COUNT-PHRASE-NONNEG.
007900 4610-COUNT-ONE-SEXUAL-WORD.
007910* Same CALLS structure as 4210/4310/4510 -- count only, no
007920     MOVE WS-SEXUAL-WORD(WS-SW-IX) TO WS-SEARCH-PHRASE
007930     PERFORM 5300-TRIM-SEARCH-PHRASE-LEN
007940     PERFORM 5100-COUNT-PHRASE-NONNEG
007950     ADD WS-PHRASE-COUNT-THIS TO WS-SEXUAL-WORD-COUNT
007960     .
007970
007980 4700-CHECK-NEGATIVE-PHRASE-FLOOR.
007990     MOVE 0 TO WS-CONTAINS-FLAG
008000     PERFORM 4705-CHECK-ONE-NEG-FLOOR-PHRASE
008010         VARYING WS-NF-IX FROM 1 BY 1
008020         UNTIL WS-NF-IX > 9 OR WS-CONTAINS-FLAG = 1
008030     IF WS-CONTAINS-FLAG = 1
008040         MOVE .800 TO WS-FLOOR-VALUE
008050         PERFORM 6600-APPLY-TOX-FLOOR
008060     END-IF
008070     .
008080* One entry off WS-NEG-FLOOR-PHRASE-LIST -- first hit is enough, no
008090* negation check on this list (the phrases are already standalone
008100* put-downs with no legitimate negated form the review desk cares
008110* about).
008120 4705-CHECK-ONE-NEG-FLOOR-PHRASE.
008130* One phrase per call -- WS-FLOOR-HIT is set by the caller once any
008140     MOVE WS-NEG-FLOOR-PHRASE(WS-NF-IX) TO WS-SEARCH-PHRASE
008150     PERFORM 6000-CHECK-CONTAINS
008160     .
008170
008180 4710-CHECK-NOBODY-WANTS-FLOOR.
008190     MOVE 0 TO WS-CONTAINS-FLAG
008200     PERFORM 4715-CHECK-ONE-NOBODY-PHRASE
008210         VARYING WS-NW-IX FROM 1 BY 1
008220         UNTIL WS-NW-IX > 4 OR WS-CONTAINS-FLAG = 1
008230     IF WS-CONTAINS-FLAG = 1
008240         MOVE .750 TO WS-FLOOR-VALUE
008250         PERFORM 6610-APPLY-HATE-FLOOR
008260         MOVE .850 TO WS-FLOOR-VALUE
008270         PERFORM 6600-APPLY-TOX-FLOOR
008280     END-IF
008290     .
008300* One entry off WS-NOBODY-PHRASE-LIST.
008310 4715-CHECK-ONE-NOBODY-PHRASE.
008320* One phrase per call, hate floor set first per CS-0538.
008330     MOVE WS-NOBODY-PHRASE(WS-NW-IX) TO WS-SEARCH-PHRASE
008340     PERFORM 6000-CHECK-CONTAINS
008350     .
008360
008370 4720-CHECK-ANNOYING-FLOOR.
008380     MOVE 0 TO WS-TMP1
008390     PERFORM 4725-CHECK-ONE-ANNOYING-PHRASE
008400         VARYING WS-AN-IX FROM 1 BY 1
008410         UNTIL WS-AN-IX > 6 OR WS-TMP1 = 1
008420     IF WS-TMP1 = 1
008430         MOVE "not annoying" TO WS-SEARCH-PHRASE
008440         PERFORM 6000-CHECK-CONTAINS
008450         MOVE WS-CONTAINS-FLAG TO WS-TMP2
008460         MOVE "isn't annoying" TO WS-SEARCH-PHRASE
008470         PERFORM 6000-CHECK-CONTAINS
008480         IF WS-TMP2 = 0 AND WS-CONTAINS-FLAG = 0
008490             MOVE .800 TO WS-FLOOR-VALUE
008500             PERFORM 6600-APPLY-TOX-FLOOR
008510         END-IF
008520     END-IF
008530     .
008540* One entry off WS-ANNOYING-PHRASE-LIST -- 4720 still has to rule out
008550* "not annoying"/"isn't annoying" before it trusts a hit here.
008560 4725-CHECK-ONE-ANNOYING-PHRASE.
008570* One phrase per call -- see 4720 for the floor values this sets.
008580     MOVE WS-ANNOYING-PHRASE(WS-AN-IX) TO WS-SEARCH-PHRASE
008590     PERFORM 6000-CHECK-CONTAINS
008600     IF WS-CONTAINS-FLAG = 1
008610         MOVE 1 TO WS-TMP1
008620     END-IF
008630     .
008640
008650 4740-CHECK-IRRITATING-FLOOR.
008660* Same shape as 4720-CHECK-ANNOYING-FLOOR, different phrase set and
008670     MOVE "irritating" TO WS-SEARCH-PHRASE
008680     PERFORM 6000-CHECK-CONTAINS
008690     MOVE WS-CONTAINS-FLAG TO WS-TMP1
008700     MOVE "bothersome" TO WS-SEARCH-PHRASE
008710     PERFORM 6000-CHECK-CONTAINS
008720     IF WS-TMP1 = 1 OR WS-CONTAINS-FLAG = 1
008730         MOVE "you are" TO WS-SEARCH-PHRASE
008740         PERFORM 6000-CHECK-CONTAINS
008750         MOVE WS-CONTAINS-FLAG TO WS-TMP2
008760         MOVE "you're" TO WS-SEARCH-PHRASE
008770         PERFORM 6000-CHECK-CONTAINS
008780         IF WS-TMP2 = 1 OR WS-CONTAINS-FLAG = 1
008790             MOVE .800 TO WS-FLOOR-VALUE
008800             PERFORM 6600-APPLY-TOX-FLOOR
008810         END-IF
008820     END-IF
008830     .
008840
008850 4750-CHECK-PERSONAL-ATTACK-FLOOR.
008860     MOVE "you are" TO WS-SEARCH-PHRASE
008870     PERFORM 6000-CHECK-CONTAINS
008880     MOVE WS-CONTAINS-FLAG TO WS-TMP1
008890     MOVE "you're" TO WS-SEARCH-PHRASE
008900     PERFORM 6000-CHECK-CONTAINS
008910     IF WS-TMP1 = 1 OR WS-CONTAINS-FLAG = 1
008920         MOVE 0 TO WS-TMP2
008930         PERFORM 4755-CHECK-ONE-ATTACK-WORD
008940             VARYING WS-PA-IX FROM 1 BY 1
008950             UNTIL WS-PA-IX > 5 OR WS-TMP2 = 1
008960         IF WS-TMP2 = 1
008970             PERFORM 4758-CHECK-ATTACK-NEGATED
008980             IF WS-TMP3 = 0
008990                 MOVE .900 TO WS-FLOOR-VALUE
009000                 PERFORM 6600-APPLY-TOX-FLOOR
009010                 MOVE .800 TO WS-FLOOR-VALUE
009020                 PERFORM 6610-APPLY-HATE-FLOOR
009030             END-IF
009040         END-IF
009050     END-IF
009060     .
009070* One entry off WS-ATTACK-WORD-LIST, only reached once "you are"/
009080* "you're" has already matched in 4750.
009090 4755-CHECK-ONE-ATTACK-WORD.
009100     MOVE WS-ATTACK-WORD(WS-PA-IX) TO WS-SEARCH-PHRASE
009110     PERFORM 6000-CHECK-CONTAINS
009120     IF WS-CONTAINS-FLAG = 1
009130         MOVE 1 TO WS-TMP2
009140     END-IF
009150     .
009160* Four fixed negated forms of the personal-attack lead-in -- "you are
009170* not", "you're not", "you are never", "you're never".  Any one of
009180* them withdraws the floor 4750 was about to apply.
009190 4758-CHECK-ATTACK-NEGATED.
009200     MOVE 0 TO WS-TMP3
009210     MOVE "you are not" TO WS-SEARCH-PHRASE
009220     PERFORM 6000-CHECK-CONTAINS
009230     IF WS-CONTAINS-FLAG = 1
009240         MOVE 1 TO WS-TMP3
009250     END-IF
009260     MOVE "you're not" TO WS-SEARCH-PHRASE
009270     PERFORM 6000-CHECK-CONTAINS
009280     IF WS-CONTAINS-FLAG = 1
009290         MOVE 1 TO WS-TMP3
009300     END-IF
009310     MOVE "you are never" TO WS-SEARCH-PHRASE
009320     PERFORM 6000-CHECK-CONTAINS
009330     IF WS-CONTAINS-FLAG = 1
009340         MOVE 1 TO WS-TMP3
009350     END-IF
009360     MOVE "you're never" TO WS-SEARCH-PHRASE
009370     PERFORM 6000-CHECK-CONTAINS
009380     IF WS-CONTAINS-FLAG = 1
009390         MOVE 1 TO WS-TMP3
009400     END-IF
009410     .
009420
009430* Priority order idiot, stupid, garbage, annoying -- first match
009440* found governs; its own negation status decides the floor.
009450 4760-CHECK-STANDALONE-TOXIC-FLOOR.
009460     MOVE "idiot" TO WS-SEARCH-PHRASE
009470     PERFORM 6000-CHECK-CONTAINS
009480     IF WS-CONTAINS-FLAG = 0
009490         MOVE "stupid" TO WS-SEARCH-PHRASE
009500         PERFORM 6000-CHECK-CONTAINS
009510     END-IF
009520     IF WS-CONTAINS-FLAG = 0
009530         MOVE "garbage" TO WS-SEARCH-PHRASE
009540         PERFORM 6000-CHECK-CONTAINS
009550     END-IF
009560     IF WS-CONTAINS-FLAG = 0
009570         MOVE "annoying" TO WS-SEARCH-PHRASE
009580         PERFORM 6000-CHECK-CONTAINS
009590     END-IF
009600     IF WS-CONTAINS-FLAG = 1
009610         PERFORM 5200-CHECK-NEGATED
009620         IF WS-NEGATED-FLAG = 0 AND SCO-TOXICITY < .750
009630             MOVE .750 TO SCO-TOXICITY
009640         END-IF
009650     END-IF
009660     .
009670
009680*-----------------------------------------------------------------
009690* RULE STEP 4/5 -- jitter and score caps.
009700*-----------------------------------------------------------------
009710 8000-APPLY-JITTER.
009720     IF SCO-TOXICITY >= .700
009730         ADD .025 TO SCO-TOXICITY
009740     END-IF
009750     IF SCO-HATE >= .600
009760         ADD .015 TO SCO-HATE
009770     END-IF
009780     IF SCO-SEXUAL >= .600
009790         ADD .010 TO SCO-SEXUAL
009800     END-IF
009810     IF SCO-VIOLENCE >= .600
009820         ADD .010 TO SCO-VIOLENCE
009830     END-IF
009840     .
009850
009860* 8000-APPLY-JITTER can push a score past 1.000 -- this is the only
009870* place that ever gets pulled back down, never up.
009880 9000-CAP-SCORES.
009890     IF SCO-TOXICITY > 1.000
009900         MOVE 1.000 TO SCO-TOXICITY
009910     END-IF
009920     IF SCO-HATE > 1.000
009930         MOVE 1.000 TO SCO-HATE
009940     END-IF
009950     IF SCO-SEXUAL > 1.000
009960         MOVE 1.000 TO SCO-SEXUAL
009970     END-IF
009980     IF SCO-VIOLENCE > 1.000
009990         MOVE 1.000 TO SCO-VIOLENCE
010000     END-IF
010010     .
010020
010030* Copies the four working scores out to LK-SCORES-RECORD for the
010040* caller -- CSMODWKR hands this straight to CSRULEV's EVALUATE
010050* operation.
010060 9100-RETURN-SCORES.
010070     MOVE SCO-TOXICITY TO LK-TOXICITY
010080     MOVE SCO-HATE     TO LK-HATE
010090     MOVE SCO-SEXUAL   TO LK-SEXUAL
010100     MOVE SCO-VIOLENCE TO LK-VIOLENCE
010110     .
010120
010130*-----------------------------------------------------------------
010140* GENERIC SUBSTRING SEARCH / NEGATION-WINDOW PRIMITIVES.
010150* WS-SEARCH-PHRASE and WS-SEARCH-PHRASE-LEN must be set by the
010160* caller before 5000/5020/5100 are performed.
010170*-----------------------------------------------------------------
010180 5000-FIND-NEXT.
010190     MOVE 0 TO WS-FOUND-POS
010200     IF WS-SEARCH-PHRASE-LEN > 0 AND WS-SEARCH-START > 0
010210         COMPUTE WS-LAST-START =
010220             WS-TEXT-LENGTH - WS-SEARCH-PHRASE-LEN + 1
010230         MOVE WS-SEARCH-START TO WS-SCAN-POS
010240         PERFORM 5010-SCAN-LOOP
010250             UNTIL WS-SCAN-POS > WS-LAST-START
010260                OR WS-FOUND-POS NOT = 0
010270     END-IF
010280     .
010290* One position of the linear scan -- 5000-FIND-NEXT keeps calling
010300* this until a match lands or the scan runs off the end of the text.
010310 5010-SCAN-LOOP.
010320     IF WS-TEXT(WS-SCAN-POS:WS-SEARCH-PHRASE-LEN) =
010330        WS-SEARCH-PHRASE(1:WS-SEARCH-PHRASE-LEN)
010340         MOVE WS-SCAN-POS TO WS-FOUND-POS
010350     ELSE
010360         ADD 1 TO WS-SCAN-POS
010370     END-IF
010380     .
010390* Trims the caller's WS-SEARCH-PHRASE and starts 5000-FIND-NEXT from
010400* position 1 -- the "does this occur at all" entry point used by
010410* 6000-CHECK-CONTAINS.
010420 5020-FIND-FIRST.
010430* Primes WS-FOUND-POS before 5010-SCAN-LOOP's search begins.
010440     PERFORM 5300-TRIM-SEARCH-PHRASE-LEN
010450     MOVE 1 TO WS-SEARCH-START
010460     PERFORM 5000-FIND-NEXT
010470     .
010480
010490 5100-COUNT-PHRASE-NONNEG.
010500     MOVE 1 TO WS-SEARCH-START
010510     MOVE 0 TO WS-PHRASE-COUNT-THIS
010520     MOVE 0 TO WS-DONE-FLAG
010530     PERFORM 5110-COUNT-LOOP UNTIL WS-DONE-FLAG = 1
010540     .
010550* One hit of the count -- advances WS-SEARCH-START past the match so
010560* the next 5000-FIND-NEXT call cannot re-count the same occurrence.
010570 5110-COUNT-LOOP.
010580* Repeats 5100's single-phrase count check across the whole text,
010590     PERFORM 5000-FIND-NEXT
010600     IF WS-FOUND-POS = 0
010610         MOVE 1 TO WS-DONE-FLAG
010620     ELSE
010630         PERFORM 5200-CHECK-NEGATED
010640         IF WS-NEGATED-FLAG = 0
010650             ADD 1 TO WS-PHRASE-COUNT-THIS
010660         END-IF
010670         COMPUTE WS-SEARCH-START =
010680             WS-FOUND-POS + WS-SEARCH-PHRASE-LEN
010690     END-IF
010700     .
010710
010720 5200-CHECK-NEGATED.
010730     MOVE 0 TO WS-NEGATED-FLAG
010740     IF WS-FOUND-POS > 1
010750         COMPUTE WS-NEG-WINDOW-START = WS-FOUND-POS - 30
010760         IF WS-NEG-WINDOW-START < 1
010770             MOVE 1 TO WS-NEG-WINDOW-START
010780         END-IF
010790         COMPUTE WS-NEG-WINDOW-LEN =
010800             WS-FOUND-POS - WS-NEG-WINDOW-START
010810         PERFORM 5210-CHECK-ONE-NEGATION-WORD
010820             VARYING WS-NEG-IX FROM 1 BY 1
010830             UNTIL WS-NEG-IX > 18 OR WS-NEGATED-FLAG = 1
010840     END-IF
010850     .
010860* One entry off WS-NEGATION-WORD-LIST -- skipped outright if the
010870* negation word itself is longer than the 30-character lookback
010880* window still has room for.
010890 5210-CHECK-ONE-NEGATION-WORD.
010900     MOVE WS-NEGATION-WORD(WS-NEG-IX) TO WS-NEG-PHRASE
010910     PERFORM 5310-TRIM-NEG-PHRASE-LEN
010920     IF WS-NEG-PHRASE-LEN > 0
010930        AND WS-NEG-PHRASE-LEN <= WS-NEG-WINDOW-LEN
010940         PERFORM 5220-SCAN-WINDOW
010950             VARYING WS-NEG-SCAN-POS
010960             FROM WS-NEG-WINDOW-START BY 1
010970             UNTIL WS-NEG-SCAN-POS >
010980                 (WS-NEG-WINDOW-START + WS-NEG-WINDOW-LEN -
010990                  WS-NEG-PHRASE-LEN)
011000                OR WS-NEGATED-FLAG = 1
011010     END-IF
011020     .
011030* One position inside the negation lookback window.
011040 5220-SCAN-WINDOW.
011050* Tests WS-NEG-SCAN-START back through the phrase's own start
011060     IF WS-TEXT(WS-NEG-SCAN-POS:WS-NEG-PHRASE-LEN) =
011070        WS-NEG-PHRASE(1:WS-NEG-PHRASE-LEN)
011080         MOVE 1 TO WS-NEGATED-FLAG
011090     END-IF
011100     .
011110
011120 5300-TRIM-SEARCH-PHRASE-LEN.
011130     MOVE 40 TO WS-SEARCH-PHRASE-LEN
011140     PERFORM 5305-TRIM-SEARCH-BACK
011150         UNTIL WS-SEARCH-PHRASE-LEN = 0
011160            OR WS-SEARCH-PHRASE(WS-SEARCH-PHRASE-LEN:1)
011170               NOT = SPACE
011180     .
011190* One backward step of the WS-SEARCH-PHRASE trim.
011200 5305-TRIM-SEARCH-BACK.
011210     SUBTRACT 1 FROM WS-SEARCH-PHRASE-LEN
011220     .
011230
011240* Same fixed-field trim as 5300, but against WS-NEG-PHRASE instead of
011250* WS-SEARCH-PHRASE.
011260 5310-TRIM-NEG-PHRASE-LEN.
011270     MOVE 40 TO WS-NEG-PHRASE-LEN
011280     PERFORM 5315-TRIM-NEG-BACK
011290         UNTIL WS-NEG-PHRASE-LEN = 0
011300            OR WS-NEG-PHRASE(WS-NEG-PHRASE-LEN:1) NOT = SPACE
011310     .
011320* One backward step of the WS-NEG-PHRASE trim.
011330 5315-TRIM-NEG-BACK.
011340     SUBTRACT 1 FROM WS-NEG-PHRASE-LEN
011350     .
011360
011370* A positive word embedded inside a longer word ("nice" inside
011380* "vermicelli") must not satisfy the veto in 3000 -- both the
011390* character immediately before and immediately after the match have
011400* to fall outside a-z for the hit to count as standalone.
011410 5400-CHECK-STANDALONE.
011420* Standalone means no letters touching either side -- a word glued
011430     MOVE 1 TO WS-STANDALONE-FLAG
011440     IF WS-FOUND-POS > 1
011450         IF WS-TEXT(WS-FOUND-POS - 1:1) >= "a"
011460            AND WS-TEXT(WS-FOUND-POS - 1:1) <= "z"
011470             MOVE 0 TO WS-STANDALONE-FLAG
011480         END-IF
011490     END-IF
011500     IF WS-STANDALONE-FLAG = 1
011510         COMPUTE WS-AFTER-POS = WS-FOUND-POS + WS-SEARCH-PHRASE-LEN
011520         IF WS-AFTER-POS <= WS-TEXT-LENGTH
011530             IF WS-TEXT(WS-AFTER-POS:1) >= "a"
011540                AND WS-TEXT(WS-AFTER-POS:1) <= "z"
011550                 MOVE 0 TO WS-STANDALONE-FLAG
011560             END-IF
011570         END-IF
011580     END-IF
011590     .
011600
011610 6000-CHECK-CONTAINS.
011620     PERFORM 5300-TRIM-SEARCH-PHRASE-LEN
011630     PERFORM 5020-FIND-FIRST
011640     IF WS-FOUND-POS NOT = 0
011650         MOVE 1 TO WS-CONTAINS-FLAG
011660     ELSE
011670         MOVE 0 TO WS-CONTAINS-FLAG
011680     END-IF
011690     .
011700
011710* Floors only ever raise -- WS-FLOOR-VALUE replaces SCO-TOXICITY
011720* only when it is the bigger of the two.
011730 6600-APPLY-TOX-FLOOR.
011740     IF WS-FLOOR-VALUE > SCO-TOXICITY
011750         MOVE WS-FLOOR-VALUE TO SCO-TOXICITY
011760     END-IF
011770     .
011780* Same raise-only rule as 6600, against SCO-HATE.
011790 6610-APPLY-HATE-FLOOR.
011800     IF WS-FLOOR-VALUE > SCO-HATE
011810         MOVE WS-FLOOR-VALUE TO SCO-HATE
011820     END-IF
011830     .
011840* Same raise-only rule as 6600, against SCO-SEXUAL.
011850 6620-APPLY-SEXUAL-FLOOR.
011860     IF WS-FLOOR-VALUE > SCO-SEXUAL
011870         MOVE WS-FLOOR-VALUE TO SCO-SEXUAL
011880     END-IF
011890     .
011900* Same raise-only rule as 6600, against SCO-VIOLENCE.
011910 6630-APPLY-VIOLENCE-FLOOR.
011920     IF WS-FLOOR-VALUE > SCO-VIOLENCE
011930         MOVE WS-FLOOR-VALUE TO SCO-VIOLENCE
011940     END-IF
011950     .
