000100*****************************************************************
000200* CSADAFD.CPY
000300* ADMIN-ACTION-FILE -- the review desk's request file, drained by
000400* CSADMOVR.  One record, two shapes, told apart by ADA-ACTION-
000500* TYPE --
000600*    OVERRIDE   override a content item's moderation label (the
000700*               original request shape, CS-0338)
000800*    UPD-THR    update one or more of RULE-FILE's four moderation
000900*               thresholds, routed on to CSRULEV (CS-0517) -- a
001000*               threshold left at its sentinel of -1.000 is not
001100*               being changed by this request and is left alone.
001200*****************************************************************
001300 FD  ADMIN-ACTION-FILE
001400     LABEL RECORDS ARE STANDARD.
001500 01  ADMIN-ACTION-RECORD.
001600     05  ADA-ACTION-TYPE           PIC X(10).
001700         88  ADA-ACT-OVERRIDE          VALUE "OVERRIDE".
001800         88  ADA-ACT-UPD-THRESH        VALUE "UPD-THR".
001900     05  ADA-CONTENT-ID            PIC X(36).
002000     05  ADA-ADMIN-ID              PIC X(36).
002100     05  ADA-PREVIOUS-LABEL        PIC X(07).
002200     05  ADA-NEW-LABEL             PIC X(07).
002300     05  ADA-NOTE                  PIC X(200).
002400     05  ADA-NEW-THRESHOLDS.
002500         10  ADA-NEW-TOX-THRESH    PIC S9(1)V9(3).
002600         10  ADA-NEW-HATE-THRESH   PIC S9(1)V9(3).
002700         10  ADA-NEW-SEX-THRESH    PIC S9(1)V9(3).
002800         10  ADA-NEW-VIOL-THRESH   PIC S9(1)V9(3).
002900     05  FILLER                    PIC X(02).
