000100*****************************************************************
000110* CSCNTSVC.CBL
000120* PROGRAM-ID. CSCNTSVC
000130* AUTHOR.     R. BEAUMONT
000140* INSTALLATION. MISTRAL BATCH SYSTEMS GROUP
000150* DATE-WRITTEN. 21 03 1988
000160* DATE-COMPILED.
000170* SECURITY.   COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000180*
000190* PURPOSE:  Single point of maintenance for CONTENT-FILE.  Three
000200*           operations, selected by LK-OPERATION --
000210*              UPDATE-ST  rewrite the status byte of one item
000220*              CREATE-TXT add a new TEXT item, status PENDING
000230*              CREATE-IMG add a new IMAGE item, status PENDING
000240*           CONTENT-FILE is line-sequential, so every call reads
000250*           the whole old master and writes a fresh copy -- this
000260*           is the same read-master/write-new-master technique
000270*           this shop has always used for MXCARTEC (see the old
000280*           mctc-l "Generateliste" job if anyone still has it on
000290*           the archive tape).  The calling job step is expected
000300*           to rename CSCNTOUT over CSCNTIN before the next run.
000310* ASSOCIATED FILES:  CONTENT-FILE (in), CONTENT-FILE-NEW (out).
000320* CALLED BY:  CSMODWKR, CSRETRY, CSADMOVR, CSINTAKE.
000330*
000340*-----------------------------------------------------------------
000350* CHANGE LOG
000360*-----------------------------------------------------------------
000370* DATE        BY    REQUEST     DESCRIPTION
000380* 03/21/88    RBM   CS-0141     Original update-status routine.     CS0141
000390* 10/03/88    RBM   CS-0180     Added CREATE-TXT operation for      CS0180
000400*                               the new submission intake job.
000410* 02/14/89    DPK   CS-0216     Added CREATE-IMG operation.         CS0216
000420* 08/09/91    RBM   CS-0299     LK-RETURN-CODE "04" added for       CS0299
000430*                               update-status against a content
000440*                               id that no longer exists.
000450* 12/11/98    TLC   CS-0471     Year-2000 readiness review -- no    CS0471
000460*                               date fields in this program,
000470*                               no change required.
000480* 03/02/00    DPK   CS-0481     New-master FD now carries its own   CS0481
000490*                               FILLER pad, matching CSCNTFD.CPY.
000500*****************************************************************
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID.     CSCNTSVC.
000530 AUTHOR.         R. BEAUMONT.
000540 INSTALLATION.   MISTRAL BATCH SYSTEMS GROUP.
000550 DATE-WRITTEN.   21 03 1988.
000560 DATE-COMPILED.
000570 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. MISTRAL-3090.
000620 OBJECT-COMPUTER. MISTRAL-3090.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT CONTENT-FILE ASSIGN TO "CSCNTIN"
000690         FILE STATUS IS WS-CNT-FILE-STATUS.
000700     SELECT CONTENT-FILE-NEW ASSIGN TO "CSCNTOUT"
000710         FILE STATUS IS WS-CNO-FILE-STATUS.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750     COPY CSCNTFD.
000760
000770 FD  CONTENT-FILE-NEW
000780     LABEL RECORDS ARE STANDARD.
000790 01  CONTENT-RECORD-NEW.
000800     05  CNO-CONTENT-ID            PIC X(36).
000810     05  CNO-USER-ID               PIC X(36).
000820     05  CNO-CONTENT-TYPE          PIC X(05).
000830     05  CNO-TEXT-CONTENT          PIC X(500).
000840     05  CNO-IMAGE-URL             PIC X(200).
000850     05  CNO-CONTENT-STATUS        PIC X(10).
000860     05  FILLER                    PIC X(09).
000870
000880 WORKING-STORAGE SECTION.
000890     COPY CSRUNDT.
000900
000910 01  WS-FILE-STATUSES.
000920     05  WS-CNT-FILE-STATUS       PIC X(2).
000930         88  WS-CNT-VALID-STATUS      VALUE "00" THRU "09".
000940         88  WS-CNT-AT-END             VALUE "10".
000950     05  WS-CNO-FILE-STATUS       PIC X(2).
000960         88  WS-CNO-VALID-STATUS      VALUE "00" THRU "09".
000970
000980 01  WS-SWITCHES.
000990     05  WS-EOF-FLAG              PIC 9      COMP-4.
001000     05  WS-MATCH-FOUND           PIC 9      COMP-4.
001010
001020 LINKAGE SECTION.
001030 01  LK-OPERATION                 PIC X(10).
001040     88  LK-OP-UPDATE-STATUS          VALUE "UPDATE-ST".
001050     88  LK-OP-CREATE-TEXT            VALUE "CREATE-TXT".
001060     88  LK-OP-CREATE-IMAGE           VALUE "CREATE-IMG".
001070 01  LK-CONTENT-ID                PIC X(36).
001080 01  LK-USER-ID                   PIC X(36).
001090 01  LK-CONTENT-TYPE              PIC X(05).
001100 01  LK-NEW-STATUS                PIC X(10).
001110 01  LK-TEXT-CONTENT              PIC X(500).
001120 01  LK-IMAGE-URL                 PIC X(200).
001130 01  LK-RETURN-CODE               PIC X(02).
001140     88  LK-RC-OK                     VALUE "00".
001150     88  LK-RC-NOT-FOUND               VALUE "04".
001160
001170 PROCEDURE DIVISION USING LK-OPERATION, LK-CONTENT-ID,
001180     LK-USER-ID, LK-CONTENT-TYPE, LK-NEW-STATUS,
001190     LK-TEXT-CONTENT, LK-IMAGE-URL, LK-RETURN-CODE.
001200
001210 DECLARATIVES.
001220 CNT-FILE-ERROR SECTION.
001230     USE AFTER STANDARD ERROR PROCEDURE ON INPUT.
001240* Any read error against CONTENT-FILE comes back as return code
001250* 08 -- the caller (CSMODWKR/CSRETRY/CSADMOVR/CSINTAKE) treats
001260* that the same as a not-found.
001270 CNT-FILE-ERROR-PARA.
001280     MOVE "08" TO LK-RETURN-CODE.
001290 CNO-FILE-ERROR SECTION.
001300     USE AFTER STANDARD ERROR PROCEDURE ON OUTPUT.
001310* Any write error against the new master also comes back as 08 --
001320* the calling job step will not rename CSCNTOUT over CSCNTIN on a
001330* bad return code.
001340 CNO-FILE-ERROR-PARA.
001350     MOVE "08" TO LK-RETURN-CODE.
001360 END DECLARATIVES.
001370
001380* Read-master/write-new-master for every call, whatever the
001390* operation -- UPDATE-ST rewrites one status byte in flight,
001400* CREATE-TXT/CREATE-IMG append a fresh record once the old master
001410* has all been copied through.
001420 0000-MAIN-LOGIC.
001430     MOVE "00" TO LK-RETURN-CODE
001440     MOVE 0 TO WS-EOF-FLAG
001450     MOVE 0 TO WS-MATCH-FOUND
001460     OPEN INPUT CONTENT-FILE
001470     OPEN OUTPUT CONTENT-FILE-NEW
001480     READ CONTENT-FILE
001490         AT END MOVE 1 TO WS-EOF-FLAG
001500     END-READ
001510     PERFORM 1000-COPY-LOOP THRU 1000-COPY-LOOP-EXIT
001520     IF LK-OP-CREATE-TEXT OR LK-OP-CREATE-IMAGE
001530         PERFORM 3000-WRITE-NEW-RECORD
001540     END-IF
001550     IF LK-OP-UPDATE-STATUS AND WS-MATCH-FOUND = 0
001560         MOVE "04" TO LK-RETURN-CODE
001570     END-IF
001580     CLOSE CONTENT-FILE
001590     CLOSE CONTENT-FILE-NEW
001600     GOBACK
001610     .
001620
001630* Old-style read-ahead loop -- EOF was already picked up by the
001640* READ at the bottom of 2000-COPY-ONE-RECORD (or the priming READ
001650* above), so this just tests the switch and branches back for
001660* another pass, the way CSCNTSVC has looped over CONTENT-FILE
001670* since the read-master/write-new-master technique was first
001680* written for MXCARTEC.
001690 1000-COPY-LOOP.
001700     IF WS-EOF-FLAG = 1
001710         GO TO 1000-COPY-LOOP-EXIT
001720     END-IF
001730     PERFORM 2000-COPY-ONE-RECORD
001740     GO TO 1000-COPY-LOOP
001750     .
001760
001770 1000-COPY-LOOP-EXIT.
001780     EXIT.
001790
001800 2000-COPY-ONE-RECORD.
001810     MOVE CNT-CONTENT-ID      TO CNO-CONTENT-ID
001820     MOVE CNT-USER-ID         TO CNO-USER-ID
001830     MOVE CNT-CONTENT-TYPE    TO CNO-CONTENT-TYPE
001840     MOVE CNT-TEXT-CONTENT    TO CNO-TEXT-CONTENT
001850     MOVE CNT-IMAGE-URL       TO CNO-IMAGE-URL
001860     MOVE CNT-CONTENT-STATUS  TO CNO-CONTENT-STATUS
001870     IF LK-OP-UPDATE-STATUS AND CNT-CONTENT-ID = LK-CONTENT-ID
001880         MOVE LK-NEW-STATUS TO CNO-CONTENT-STATUS
001890         MOVE 1 TO WS-MATCH-FOUND
001900     END-IF
001910     WRITE CONTENT-RECORD-NEW
001920     READ CONTENT-FILE
001930         AT END MOVE 1 TO WS-EOF-FLAG
001940     END-READ
001950     .
001960
001970* Only reached for CREATE-TXT/CREATE-IMG -- appends the new item
001980* after the old master has been fully copied, status always
001990* PENDING.
002000 3000-WRITE-NEW-RECORD.
002010     MOVE LK-CONTENT-ID   TO CNO-CONTENT-ID
002020     MOVE LK-USER-ID      TO CNO-USER-ID
002030     MOVE LK-CONTENT-TYPE TO CNO-CONTENT-TYPE
002040     MOVE SPACES          TO CNO-TEXT-CONTENT
002050     MOVE SPACES          TO CNO-IMAGE-URL
002060     IF LK-OP-CREATE-TEXT
002070         MOVE LK-TEXT-CONTENT TO CNO-TEXT-CONTENT
002080     ELSE
002090         MOVE LK-IMAGE-URL TO CNO-IMAGE-URL
002100     END-IF
002110     MOVE "PENDING   " TO CNO-CONTENT-STATUS
002120     WRITE CONTENT-RECORD-NEW
002130     .
