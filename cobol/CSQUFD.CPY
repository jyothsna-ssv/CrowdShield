000100*****************************************************************
000200* CSQUFD.CPY
000300* Generic job-queue FD/record shape -- MAIN-QUEUE-FILE,
000400* RETRY-QUEUE-FILE and DLQ-FILE all carry the identical
000500* job-id/content-id/attempts/queue-name/last-error layout, so
000600* one copybook is COPYd three times with REPLACING standing in
000700* for the file-specific names, the same way Assign-FICTMP.cbl
000800* used to be pulled into mctc-l/mmar-l/mpge-l with ==FICTMP==
000900* swapped for whichever work file was being opened that run.
001000*****************************************************************
001100 FD  ==QFILE==
001200     LABEL RECORDS ARE STANDARD.
001300 01  ==QREC==.
001400     05  ==QPFX==-JOB-ID           PIC X(36).
001450     05  CLE1-==QPFX==.
001500         10  ==QPFX==-CONTENT-ID   PIC X(36).
001600     05  ==QPFX==-ATTEMPTS         PIC 9(2)   COMP-4.
001700     05  ==QPFX==-QUEUE-NAME       PIC X(20).
001800     05  ==QPFX==-LAST-ERROR       PIC X(200).
001900     05  FILLER                    PIC X(08).
